000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V90C04M                                             *
000400*                                                                *
000500*  FECHA CREACION: 09/05/1989                                   *
000600*                                                                *
000700*  AUTOR: R. QUIJADA                                             *
000800*                                                                *
000900*  APLICACION: ARBITRAJE DE TASAS DE FINANCIAMIENTO. (V9)        *
001000*                                                                *
001100*  DESCRIPCION: SUBRUTINA MTF-APR. RECIBE LAS TASAS DE           *
001200*               FINANCIAMIENTO DE AMBAS PATAS Y EL INTERVALO     *
001300*               DE FINANCIAMIENTO EN MINUTOS, Y DEVUELVE EL      *
001400*               DIFERENCIAL (NUNCA NEGATIVO) Y EL RENDIMIENTO    *
001500*               ANUALIZADO (APR) EN PORCENTAJE. INVOCADA POR     *
001600*               V90C01J Y V90C03J POR CADA PAR EVALUADO.         *
001700*                                                                *
001800******************************************************************
001900******************************************************************
002000*                                                                *
002100*         I D E N T I F I C A T I O N   D I V I S I O N          *
002200*                                                                *
002300*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
002400*                                                                *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700*
002800 PROGRAM-ID.     V90C04M.
002900 AUTHOR.         R. QUIJADA.
003000 INSTALLATION.   FACTORIA - DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN.   09/05/1989.
003200 DATE-COMPILED.
003300 SECURITY.       USO INTERNO - MODULO DE ARBITRAJE ATF.
003400******************************************************************
003500*        L O G    D E   M O D I F I C A C I O N E S             *
003600******************************************************************
003700*  AUTOR      FECHA        TICKET     DESCRIPCION                *
003800*  --------   ----------   --------   ----------------------     *
003900*  RQUIJADA   09/05/1989   ATF-0001   VERSION INICIAL, NACIO     *
004000*                                     COMO RUTINA DE DIFEREN-    *
004100*                                     CIAL DE TASAS ENTRE CASAS  *
004200*                                     DE CAMBIO DE DIVISAS.      *
004300*  HPENA      17/11/1993   ATF-0009   SE PROTEGE CONTRA INTER-   *
004400*                                     VALO CERO, SUSTITUYE POR   *
004500*                                     EL INTERVALO POR DEFECTO.  *
004600*  MSILVA     30/11/1999   ATF-Y2K    REVISION DE CAMPOS DE      *
004700*                                     FECHA. SIN IMPACTO, LA     *
004800*                                     RUTINA NO MANEJA FECHAS.   *
004900*  CPAEZ      14/02/2019   ATF-0033   RECONVERSION COMPLETA:     *
005000*                                     DIFERENCIAL DE TASAS DE    *
005100*                                     FINANCIAMIENTO PERPETUOS   *
005200*                                     CRIPTO EN LUGAR DE TASAS   *
005300*                                     DE CASAS DE CAMBIO.        *
005400*  ADIAZ      02/07/2021   ATF-0044   SE BLINDA EL DIVISOR       *
005500*                                     CONTRA CERO Y SE AGREGA    *
005600*                                     EL DIFERENCIAL COMO        *
005700*                                     PARAMETRO DE SALIDA.       *
005800*  CPAEZ      11/10/2022   ATF-0048   EL MOVE DE WS-APR-CALC A   *
005900*                                     LK-APR TRUNCABA 6 DECI-    *
006000*                                     MALES A 2 SIN REDONDEAR.   *
006100*                                     SE AGREGA COMPUTE ROUNDED  *
006200*                                     DIRECTO SOBRE LK-APR.      *
006300******************************************************************
006400******************************************************************
006500*                                                                *
006600*        E N V I R O N M E N T         D I V I S I O N           *
006700*                                                                *
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000*
007100 CONFIGURATION SECTION.
007200*
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS CLASE-NUMERICA   IS '0' THRU '9'
007600     UPSI-0 ON  STATUS IS ATF-UPSI-PRUEBAS-ON
007700     UPSI-0 OFF STATUS IS ATF-UPSI-PRUEBAS-OFF.
007800******************************************************************
007900*                                                                *
008000*                D A T A            D I V I S I O N              *
008100*                                                                *
008200******************************************************************
008300 DATA DIVISION.
008400******************************************************************
008500*                  AREA DE VARIABLES AUXILIARES                  *
008600******************************************************************
008700 WORKING-STORAGE SECTION.
008800 77  WS-INTERVALO-EFECTIVO           PIC 9(05)      COMP.
008900 01  WS-VARIABLES-AUXILIARES.
009000*
009100     05  WS-DIFERENCIAL-CALC         PIC S9(3)V9(8) COMP-3.
009200     05  WS-APR-CALC                 PIC S9(7)V9(6) COMP-3.
009300     05  FILLER                      PIC X(10).
009400******************************************************************
009500*                AREA DE CONSTANTES COMPARTIDAS                  *
009600******************************************************************
009700     COPY V90C106.
009800******************************************************************
009900*                                                                *
010000*                 L I N K A G E   S E C T I O N                  *
010100*                                                                *
010200******************************************************************
010300 LINKAGE SECTION.
010400*
010500 01  LK-AREA-APR.
010600*
010700     05  LK-FR-SHORT                 PIC S9(3)V9(8).
010800     05  LK-FR-LONG                  PIC S9(3)V9(8).
010900     05  LK-INTERVALO-MIN            PIC 9(05).
011000     05  LK-DIFERENCIAL              PIC S9(3)V9(8).
011100     05  LK-APR                      PIC S9(7)V9(2).
011200******************************************************************
011300*                                                                *
011400*           P R O C E D U R E      D I V I S I O N               *
011500*                                                                *
011600******************************************************************
011700 PROCEDURE DIVISION USING LK-AREA-APR.
011800*
011900 MAINLINE.
012000*
012100     PERFORM 1000-INICIO
012200        THRU 1000-INICIO-EXIT
012300*
012400     PERFORM 2000-CALCULAR-APR
012500        THRU 2000-CALCULAR-APR-EXIT
012600*
012700     GOBACK
012800     .
012900******************************************************************
013000*                         1000-INICIO                            *
013100******************************************************************
013200 1000-INICIO.
013300*
013400     MOVE ZERO                       TO WS-INTERVALO-EFECTIVO
013500                                         WS-DIFERENCIAL-CALC
013600                                         WS-APR-CALC
013700     MOVE ZERO                       TO LK-DIFERENCIAL
013800                                         LK-APR
013900*
014000     IF  LK-INTERVALO-MIN EQUAL ZERO
014100         MOVE CT-INTERVALO-DEFECTO   TO WS-INTERVALO-EFECTIVO
014200     ELSE
014300         MOVE LK-INTERVALO-MIN       TO WS-INTERVALO-EFECTIVO
014400     END-IF
014500*
014600     .
014700 1000-INICIO-EXIT.
014800     EXIT.
014900******************************************************************
015000*                     2000-CALCULAR-APR                          *
015100*   DIFERENCIAL = MAX(0, TASA-CORTO - TASA-LARGO)                *
015200*   APR%        = DIFERENCIAL * (1440/INTERVALO) * 365 * 100     *
015300******************************************************************
015400 2000-CALCULAR-APR.
015500*
015600     COMPUTE WS-DIFERENCIAL-CALC =
015700             LK-FR-SHORT - LK-FR-LONG
015800*
015900     IF  WS-DIFERENCIAL-CALC LESS THAN ZERO
016000         MOVE ZERO                   TO WS-DIFERENCIAL-CALC
016100     END-IF
016200*
016300     MOVE WS-DIFERENCIAL-CALC        TO LK-DIFERENCIAL
016400*
016500     IF  WS-DIFERENCIAL-CALC EQUAL ZERO
016600         OR WS-INTERVALO-EFECTIVO EQUAL ZERO
016700         MOVE ZERO                   TO LK-APR
016800     ELSE
016900         COMPUTE WS-APR-CALC =
017000                 WS-DIFERENCIAL-CALC * CT-MINUTOS-DIA
017100                 * CT-DIAS-ANO * 100 / WS-INTERVALO-EFECTIVO
017200         COMPUTE LK-APR ROUNDED = WS-APR-CALC
017300     END-IF
017400*
017500     .
017600 2000-CALCULAR-APR-EXIT.
017700     EXIT.
