000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V90C02Y                                             *
000400*                                                                *
000500*  FECHA CREACION: 09/05/1989                                   *
000600*                                                                *
000700*  AUTOR: R. QUIJADA                                             *
000800*                                                                *
000900*  APLICACION: ARBITRAJE DE TASAS DE FINANCIAMIENTO. (V9)        *
001000*                                                                *
001100*  DESCRIPCION: SUBRUTINA MTF-RANGO. RECIBE EL VOLUMEN 24H,      *
001200*               LA PROFUNDIDAD BBO Y LOS PRECIOS DE AMBAS        *
001300*               PATAS, MAS EL APR VIGENTE DEL PAR, Y DEVUELVE    *
001400*               EL PUNTAJE Y LA LETRA DE RANGO DE CALIDAD        *
001500*               (S/A/B/C/D). NO MANEJA ARCHIVOS, ES INVOCADA     *
001600*               POR V90C01J AL REGISTRAR UNA POSICION Y POR      *
001700*               V90C03J EN CADA CORRIDA DEL MONITOR.             *
001800*                                                                *
001900******************************************************************
002000******************************************************************
002100*        L O G    D E   M O D I F I C A C I O N E S             *
002200******************************************************************
002300*  AUTOR      FECHA        TICKET     DESCRIPCION                *
002400*  --------   ----------   --------   ----------------------     *
002500*  RQUIJADA   09/05/1989   ATF-0001   VERSION INICIAL, NACIO     *
002600*                                     COMO RUTINA DE CALIFICA-   *
002700*                                     CION DE CASAS DE CAMBIO    *
002800*                                     POR VOLUMEN DE OPERACION.  *
002900*  HPENA      17/11/1993   ATF-0009   SE AGREGA EL COMPONENTE    *
003000*                                     DE PROFUNDIDAD DE PUNTA    *
003100*                                     DE COMPRA/VENTA AL         *
003200*                                     PUNTAJE.                   *
003300*  MSILVA     30/11/1999   ATF-Y2K    REVISION DE CAMPOS DE      *
003400*                                     FECHA. SIN IMPACTO, LA     *
003500*                                     RUTINA NO MANEJA FECHAS.   *
003600*  CPAEZ      14/02/2019   ATF-0033   RECONVERSION COMPLETA      *
003700*                                     PARA EL RANGO DE CALIDAD   *
003800*                                     DE PARES DE ARBITRAJE DE   *
003900*                                     TASA DE FINANCIAMIENTO.    *
004000*  ADIAZ      02/07/2021   ATF-0044   SE AGREGA LA BRECHA DE     *
004100*                                     PRECIO ENTRE CASAS Y EL    *
004200*                                     AJUSTE POR APR VIGENTE AL  *
004300*                                     CALCULO DEL PUNTAJE.       *
004400******************************************************************
004500******************************************************************
004600*                                                                *
004700*         I D E N T I F I C A T I O N   D I V I S I O N          *
004800*                                                                *
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100*
005200 PROGRAM-ID.     V90C02Y.
005300 AUTHOR.         R. QUIJADA.
005400 INSTALLATION.   FACTORIA - DEPARTAMENTO DE SISTEMAS.
005500 DATE-WRITTEN.   09/05/1989.
005600 DATE-COMPILED.
005700 SECURITY.       USO INTERNO - MODULO DE ARBITRAJE ATF.
005800******************************************************************
005900*                                                                *
006000*        E N V I R O N M E N T         D I V I S I O N           *
006100*                                                                *
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400*
006500 CONFIGURATION SECTION.
006600*
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS CLASE-NUMERICA   IS '0' THRU '9'
007000     UPSI-0 ON  STATUS IS ATF-UPSI-PRUEBAS-ON
007100     UPSI-0 OFF STATUS IS ATF-UPSI-PRUEBAS-OFF.
007200******************************************************************
007300*                                                                *
007400*                D A T A            D I V I S I O N              *
007500*                                                                *
007600******************************************************************
007700 DATA DIVISION.
007800******************************************************************
007900*                  AREA DE VARIABLES AUXILIARES                  *
008000******************************************************************
008100 WORKING-STORAGE SECTION.
008200 77  WS-TOTAL-SCORE                  PIC S9(03)     COMP.
008300 01  WS-VARIABLES-AUXILIARES.
008400*
008500     05  WS-VALOR-BUSCADO-VOL        PIC 9(13)V9(2).
008600     05  WS-VALOR-BUSCADO-PROF       PIC 9(11)V9(2).
008700     05  WS-PUNTOS-TIER              PIC 9(01)      COMP.
008800     05  WS-SCORE-VOL-SHORT          PIC 9(01)      COMP.
008900     05  WS-SCORE-VOL-LONG           PIC 9(01)      COMP.
009000     05  WS-SCORE-VOL                PIC 9(01)      COMP.
009100     05  WS-BBO-MIN-SHORT            PIC 9(11)V9(2).
009200     05  WS-BBO-MIN-LONG             PIC 9(11)V9(2).
009300     05  WS-SCORE-BBO-SHORT          PIC 9(01)      COMP.
009400     05  WS-SCORE-BBO-LONG           PIC 9(01)      COMP.
009500     05  WS-SCORE-BBO                PIC 9(01)      COMP.
009600     05  WS-GAP-PENALTY              PIC S9(01)     COMP.
009700     05  WS-APR-AJUSTE               PIC S9(01)     COMP.
009800     05  WS-PRECIO-MAYOR             PIC 9(9)V9(4).
009900     05  WS-PRECIO-DIFF              PIC 9(9)V9(4).
010000     05  FILLER                      PIC X(10).
010100******************************************************************
010200*                AREA DE CONSTANTES COMPARTIDAS                  *
010300******************************************************************
010400     COPY V90C106.
010500******************************************************************
010600*                                                                *
010700*                 L I N K A G E   S E C T I O N                  *
010800*                                                                *
010900******************************************************************
011000 LINKAGE SECTION.
011100*
011200 01  LK-AREA-RANGO.
011300*
011400     05  LK-VOL-SHORT                PIC 9(13)V9(2).
011500     05  LK-VOL-LONG                 PIC 9(13)V9(2).
011600     05  LK-BBO-ASK-SHORT            PIC 9(11)V9(2).
011700     05  LK-BBO-BID-SHORT            PIC 9(11)V9(2).
011800     05  LK-BBO-ASK-LONG             PIC 9(11)V9(2).
011900     05  LK-BBO-BID-LONG             PIC 9(11)V9(2).
012000     05  LK-PRICE-SHORT              PIC 9(9)V9(4).
012100     05  LK-PRICE-LONG               PIC 9(9)V9(4).
012200     05  LK-APR                      PIC S9(7)V9(2).
012300     05  LK-GAP-BPS                  PIC 9(5)V9(1).
012400     05  LK-SCORE                    PIC S9(3).
012500     05  LK-RANK                     PIC X(01).
012600******************************************************************
012700*                                                                *
012800*           P R O C E D U R E      D I V I S I O N               *
012900*                                                                *
013000******************************************************************
013100 PROCEDURE DIVISION USING LK-AREA-RANGO.
013200*
013300 MAINLINE.
013400*
013500     PERFORM 1000-INICIO
013600        THRU 1000-INICIO-EXIT
013700*
013800     PERFORM 2000-PROCESO
013900        THRU 2000-PROCESO-EXIT
014000*
014100     PERFORM 6000-FIN
014200        THRU 6000-FIN-EXIT
014300*
014400     GOBACK
014500     .
014600******************************************************************
014700*                         1000-INICIO                            *
014800******************************************************************
014900 1000-INICIO.
015000*
015100     MOVE ZERO                       TO WS-SCORE-VOL-SHORT
015200                                         WS-SCORE-VOL-LONG
015300                                         WS-SCORE-VOL
015400                                         WS-SCORE-BBO-SHORT
015500                                         WS-SCORE-BBO-LONG
015600                                         WS-SCORE-BBO
015700                                         WS-GAP-PENALTY
015800                                         WS-APR-AJUSTE
015900                                         WS-TOTAL-SCORE
016000                                         WS-BBO-MIN-SHORT
016100                                         WS-BBO-MIN-LONG
016200     MOVE ZERO                       TO LK-GAP-BPS
016300                                         LK-SCORE
016400     MOVE SPACE                      TO LK-RANK
016500*
016600     .
016700 1000-INICIO-EXIT.
016800     EXIT.
016900******************************************************************
017000*                        2000-PROCESO                            *
017100******************************************************************
017200 2000-PROCESO.
017300*
017400     PERFORM 2100-TIER-VOLUMEN
017500        THRU 2100-TIER-VOLUMEN-EXIT
017600*
017700     PERFORM 2200-TIER-PROFUNDIDAD
017800        THRU 2200-TIER-PROFUNDIDAD-EXIT
017900*
018000     PERFORM 2300-BRECHA-PRECIO
018100        THRU 2300-BRECHA-PRECIO-EXIT
018200*
018300     PERFORM 2400-AJUSTE-APR
018400        THRU 2400-AJUSTE-APR-EXIT
018500*
018600     PERFORM 2500-TOTALIZAR-RANGO
018700        THRU 2500-TOTALIZAR-RANGO-EXIT
018800*
018900     .
019000 2000-PROCESO-EXIT.
019100     EXIT.
019200******************************************************************
019300*                     2100-TIER-VOLUMEN                          *
019400*   VOL-SCORE = MIN(TIER(VOL-CORTO), TIER(VOL-LARGO))            *
019500******************************************************************
019600 2100-TIER-VOLUMEN.
019700*
019800     MOVE LK-VOL-SHORT                TO WS-VALOR-BUSCADO-VOL
019900     PERFORM 2110-BUSCAR-TIER-VOLUMEN
020000        THRU 2110-BUSCAR-TIER-VOLUMEN-EXIT
020100     MOVE WS-PUNTOS-TIER              TO WS-SCORE-VOL-SHORT
020200*
020300     MOVE LK-VOL-LONG                 TO WS-VALOR-BUSCADO-VOL
020400     PERFORM 2110-BUSCAR-TIER-VOLUMEN
020500        THRU 2110-BUSCAR-TIER-VOLUMEN-EXIT
020600     MOVE WS-PUNTOS-TIER              TO WS-SCORE-VOL-LONG
020700*
020800     IF  WS-SCORE-VOL-SHORT LESS THAN WS-SCORE-VOL-LONG
020900         MOVE WS-SCORE-VOL-SHORT       TO WS-SCORE-VOL
021000     ELSE
021100         MOVE WS-SCORE-VOL-LONG        TO WS-SCORE-VOL
021200     END-IF
021300*
021400     .
021500 2100-TIER-VOLUMEN-EXIT.
021600     EXIT.
021700******************************************************************
021800*                  2110-BUSCAR-TIER-VOLUMEN                      *
021900******************************************************************
022000 2110-BUSCAR-TIER-VOLUMEN.
022100*
022200     MOVE ZERO                        TO WS-PUNTOS-TIER
022300*
022400     PERFORM 2115-COMPARAR-TIER-VOL
022500        THRU 2115-COMPARAR-TIER-VOL-EXIT
022600        VARYING IX-ESCV FROM 1 BY 1
022700        UNTIL IX-ESCV GREATER THAN 4
022800           OR WS-PUNTOS-TIER NOT EQUAL ZERO
022900*
023000     .
023100 2110-BUSCAR-TIER-VOLUMEN-EXIT.
023200     EXIT.
023300******************************************************************
023400*                  2115-COMPARAR-TIER-VOL                        *
023500******************************************************************
023600 2115-COMPARAR-TIER-VOL.
023700*
023800     IF  WS-VALOR-BUSCADO-VOL GREATER OR EQUAL
023900             TB-ESCV-MINIMO(IX-ESCV)
024000         MOVE TB-ESCV-PUNTOS(IX-ESCV) TO WS-PUNTOS-TIER
024100     END-IF
024200*
024300     .
024400 2115-COMPARAR-TIER-VOL-EXIT.
024500     EXIT.
024600******************************************************************
024700*                  2200-TIER-PROFUNDIDAD                         *
024800*   BBO-SCORE = MIN(TIER(MIN(ASK,BID)-CORTO),                    *
024900*                    TIER(MIN(ASK,BID)-LARGO))                   *
025000******************************************************************
025100 2200-TIER-PROFUNDIDAD.
025200*
025300     IF  LK-BBO-ASK-SHORT LESS THAN LK-BBO-BID-SHORT
025400         MOVE LK-BBO-ASK-SHORT         TO WS-BBO-MIN-SHORT
025500     ELSE
025600         MOVE LK-BBO-BID-SHORT         TO WS-BBO-MIN-SHORT
025700     END-IF
025800*
025900     IF  LK-BBO-ASK-LONG LESS THAN LK-BBO-BID-LONG
026000         MOVE LK-BBO-ASK-LONG          TO WS-BBO-MIN-LONG
026100     ELSE
026200         MOVE LK-BBO-BID-LONG          TO WS-BBO-MIN-LONG
026300     END-IF
026400*
026500     MOVE WS-BBO-MIN-SHORT             TO WS-VALOR-BUSCADO-PROF
026600     PERFORM 2210-BUSCAR-TIER-PROFUNDIDAD
026700        THRU 2210-BUSCAR-TIER-PROFUNDIDAD-EXIT
026800     MOVE WS-PUNTOS-TIER               TO WS-SCORE-BBO-SHORT
026900*
027000     MOVE WS-BBO-MIN-LONG               TO WS-VALOR-BUSCADO-PROF
027100     PERFORM 2210-BUSCAR-TIER-PROFUNDIDAD
027200        THRU 2210-BUSCAR-TIER-PROFUNDIDAD-EXIT
027300     MOVE WS-PUNTOS-TIER               TO WS-SCORE-BBO-LONG
027400*
027500     IF  WS-SCORE-BBO-SHORT LESS THAN WS-SCORE-BBO-LONG
027600         MOVE WS-SCORE-BBO-SHORT        TO WS-SCORE-BBO
027700     ELSE
027800         MOVE WS-SCORE-BBO-LONG         TO WS-SCORE-BBO
027900     END-IF
028000*
028100     .
028200 2200-TIER-PROFUNDIDAD-EXIT.
028300     EXIT.
028400******************************************************************
028500*                2210-BUSCAR-TIER-PROFUNDIDAD                    *
028600******************************************************************
028700 2210-BUSCAR-TIER-PROFUNDIDAD.
028800*
028900     MOVE ZERO                         TO WS-PUNTOS-TIER
029000*
029100     PERFORM 2215-COMPARAR-TIER-PROF
029200        THRU 2215-COMPARAR-TIER-PROF-EXIT
029300        VARYING IX-ESCP FROM 1 BY 1
029400        UNTIL IX-ESCP GREATER THAN 4
029500           OR WS-PUNTOS-TIER NOT EQUAL ZERO
029600*
029700     .
029800 2210-BUSCAR-TIER-PROFUNDIDAD-EXIT.
029900     EXIT.
030000******************************************************************
030100*                2215-COMPARAR-TIER-PROF                         *
030200******************************************************************
030300 2215-COMPARAR-TIER-PROF.
030400*
030500     IF  WS-VALOR-BUSCADO-PROF GREATER OR EQUAL
030600             TB-ESCP-MINIMO(IX-ESCP)
030700         MOVE TB-ESCP-PUNTOS(IX-ESCP) TO WS-PUNTOS-TIER
030800     END-IF
030900*
031000     .
031100 2215-COMPARAR-TIER-PROF-EXIT.
031200     EXIT.
031300******************************************************************
031400*                     2300-BRECHA-PRECIO                         *
031500*   GAP-BPS = |PX-CORTO - PX-LARGO| / MAYOR(PX-CORTO,PX-LARGO)   *
031600*              * 10000                                           *
031700******************************************************************
031800 2300-BRECHA-PRECIO.
031900*
032000     IF  LK-PRICE-SHORT EQUAL ZERO
032100         AND LK-PRICE-LONG EQUAL ZERO
032200         MOVE ZERO                     TO LK-GAP-BPS
032300     ELSE
032400         IF  LK-PRICE-SHORT GREATER THAN LK-PRICE-LONG
032500             MOVE LK-PRICE-SHORT       TO WS-PRECIO-MAYOR
032600             COMPUTE WS-PRECIO-DIFF =
032700                     LK-PRICE-SHORT - LK-PRICE-LONG
032800         ELSE
032900             MOVE LK-PRICE-LONG        TO WS-PRECIO-MAYOR
033000             COMPUTE WS-PRECIO-DIFF =
033100                     LK-PRICE-LONG - LK-PRICE-SHORT
033200         END-IF
033300         COMPUTE LK-GAP-BPS ROUNDED =
033400                 WS-PRECIO-DIFF * 10000 / WS-PRECIO-MAYOR
033500     END-IF
033600*
033700     IF  LK-GAP-BPS GREATER THAN 15.0
033800         MOVE -2                       TO WS-GAP-PENALTY
033900     ELSE
034000         IF  LK-GAP-BPS GREATER THAN 5.0
034100             MOVE -1                   TO WS-GAP-PENALTY
034200         ELSE
034300             MOVE ZERO                 TO WS-GAP-PENALTY
034400         END-IF
034500     END-IF
034600*
034700     .
034800 2300-BRECHA-PRECIO-EXIT.
034900     EXIT.
035000******************************************************************
035100*                      2400-AJUSTE-APR                           *
035200******************************************************************
035300 2400-AJUSTE-APR.
035400*
035500     EVALUATE TRUE
035600         WHEN LK-APR GREATER OR EQUAL 200.00
035700             MOVE 1                    TO WS-APR-AJUSTE
035800         WHEN LK-APR GREATER OR EQUAL 100.00
035900             MOVE ZERO                 TO WS-APR-AJUSTE
036000         WHEN LK-APR GREATER OR EQUAL 80.00
036100             MOVE -1                   TO WS-APR-AJUSTE
036200         WHEN OTHER
036300             MOVE -2                   TO WS-APR-AJUSTE
036400     END-EVALUATE
036500*
036600     .
036700 2400-AJUSTE-APR-EXIT.
036800     EXIT.
036900******************************************************************
037000*                   2500-TOTALIZAR-RANGO                         *
037100******************************************************************
037200 2500-TOTALIZAR-RANGO.
037300*
037400     COMPUTE WS-TOTAL-SCORE =
037500             WS-SCORE-VOL + WS-SCORE-BBO
037600             + WS-GAP-PENALTY + WS-APR-AJUSTE
037700*
037800     MOVE WS-TOTAL-SCORE              TO LK-SCORE
037900*
038000     EVALUATE TRUE
038100         WHEN WS-TOTAL-SCORE GREATER OR EQUAL 7
038200             MOVE 'S'                  TO LK-RANK
038300         WHEN WS-TOTAL-SCORE GREATER OR EQUAL 5
038400             MOVE 'A'                  TO LK-RANK
038500         WHEN WS-TOTAL-SCORE GREATER OR EQUAL 3
038600             MOVE 'B'                  TO LK-RANK
038700         WHEN WS-TOTAL-SCORE GREATER OR EQUAL 1
038800             MOVE 'C'                  TO LK-RANK
038900         WHEN OTHER
039000             MOVE 'D'                  TO LK-RANK
039100     END-EVALUATE
039200*
039300     .
039400 2500-TOTALIZAR-RANGO-EXIT.
039500     EXIT.
039600******************************************************************
039700*                           6000-FIN                             *
039800******************************************************************
039900 6000-FIN.
040000*
040100     CONTINUE
040200*
040300     .
040400 6000-FIN-EXIT.
040500     EXIT.
