000100******************************************************************
000200*                                                                *
000300*  COPY       : V90C104                                          *
000400*                                                                *
000500*  FECHA CREACION: 09/05/1989                                    *
000600*                                                                *
000700*  AUTOR: R. QUIJADA                                             *
000800*                                                                *
000900*  APLICACION: ARBITRAJE DE TASAS DE FINANCIAMIENTO. (V9)        *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL ARCHIVO MTF-INGRESO - REGISTRO DE     *
001200*               ALTA DE POSICION CAPTURADO POR EL OPERADOR       *
001300*               (PRECIOS Y LOTES DE AMBAS PATAS). LEIDO POR      *
001400*               V90C01J SECUENCIALMENTE.                         *
001500*                                                                *
001600******************************************************************
001700*        L O G    D E   M O D I F I C A C I O N E S             *
001800******************************************************************
001900*  AUTOR      FECHA        TICKET     DESCRIPCION                *
002000*  --------   ----------   --------   ----------------------     *
002100*  RQUIJADA   09/05/1989   ATF-0001   VERSION INICIAL.            *
002200*  HPENA      17/11/1993   ATF-0009   SE AGREGA LA VISTA ALTERNA *
002300*                                     EI-REGISTRO-ALTERNO PARA   *
002400*                                     CLAVE DESCOMPUESTA.        *
002500*  MSILVA     30/11/1999   ATF-Y2K    REVISION DE CAMPOS DE      *
002600*                                     FECHA. SIN IMPACTO.        *
002700*  CPAEZ      14/02/2019   ATF-0033   RECONVERSION PARA ALTA DE  *
002800*                                     POSICIONES DE ARBITRAJE    *
002900*                                     DE TASA DE FINANCIAMIENTO. *
003000******************************************************************
003100 01  EI-REGISTRO-ENTRADA.
003200*
003300     05  EI-SYMBOL                   PIC X(12).
003400     05  EI-SHORT-VENUE               PIC X(08).
003500     05  EI-LONG-VENUE                PIC X(08).
003600     05  FILLER                       PIC X(01).
003700     05  EI-PATA-CORTA.
003800         10  EI-SHORT-PX               PIC 9(9)V9(4).
003900         10  EI-SHORT-LOT              PIC 9(11)V9(2).
004000     05  EI-PATA-LARGA.
004100         10  EI-LONG-PX                PIC 9(9)V9(4).
004200         10  EI-LONG-LOT               PIC 9(11)V9(2).
004300     05  FILLER                       PIC X(19).
004400******************************************************************
004500*   VISTA ALTERNA - CLAVE DESCOMPUESTA                           *
004600******************************************************************
004700 01  EI-REGISTRO-ALTERNO REDEFINES EI-REGISTRO-ENTRADA.
004800     05  EI-CLAVE-DESCOMPUESTA.
004900         10  EI-CLAVE-SYMBOL           PIC X(12).
005000         10  EI-CLAVE-CORTO            PIC X(08).
005100         10  EI-CLAVE-LARGO            PIC X(08).
005200         10  FILLER                    PIC X(02).
005300     05  FILLER                        PIC X(70).
