000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V90C05M                                             *
000400*                                                                *
000500*  FECHA CREACION: 17/11/1993                                   *
000600*                                                                *
000700*  AUTOR: H. PENA                                                *
000800*                                                                *
000900*  APLICACION: ARBITRAJE DE TASAS DE FINANCIAMIENTO. (V9)        *
001000*                                                                *
001100*  DESCRIPCION: SUBRUTINA MTF-PROXFIN. RECIBE EL INTERVALO DE    *
001200*               FINANCIAMIENTO Y LOS MINUTOS TRANSCURRIDOS       *
001300*               DESDE EL ULTIMO EVENTO DE FINANCIAMIENTO, Y      *
001400*               DEVUELVE LOS MINUTOS RESTANTES HASTA EL          *
001500*               PROXIMO EVENTO. INVOCADA POR V90C03J EN CADA     *
001600*               CORRIDA DEL MONITOR DE POSICIONES.               *
001700*                                                                *
001800******************************************************************
001900******************************************************************
002000*                                                                *
002100*         I D E N T I F I C A T I O N   D I V I S I O N          *
002200*                                                                *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500*
002600 PROGRAM-ID.     V90C05M.
002700 AUTHOR.         H. PENA.
002800 INSTALLATION.   FACTORIA - DEPARTAMENTO DE SISTEMAS.
002900 DATE-WRITTEN.   17/11/1993.
003000 DATE-COMPILED.
003100 SECURITY.       USO INTERNO - MODULO DE ARBITRAJE ATF.
003200******************************************************************
003300*        L O G    D E   M O D I F I C A C I O N E S             *
003400******************************************************************
003500*  AUTOR      FECHA        TICKET     DESCRIPCION                *
003600*  --------   ----------   --------   ----------------------     *
003700*  HPENA      17/11/1993   ATF-0009   VERSION INICIAL. NACIO     *
003800*                                     COMO RUTINA DE CALCULO DE  *
003900*                                     PROXIMO CIERRE DE TASA.     *
004000*  MSILVA     30/11/1999   ATF-Y2K    REVISION DE CAMPOS DE      *
004100*                                     FECHA. SIN IMPACTO, LA     *
004200*                                     RUTINA TRABAJA SOLO CON    *
004300*                                     MINUTOS RELATIVOS.         *
004400*  CPAEZ      14/02/2019   ATF-0033   RECONVERSION PARA CALCULO  *
004500*                                     DE MINUTOS AL PROXIMO      *
004600*                                     EVENTO DE FINANCIAMIENTO   *
004700*                                     PERPETUO CRIPTO.           *
004800*  ADIAZ      02/07/2021   ATF-0044   SE AGREGA TRATAMIENTO DEL  *
004900*                                     CENTINELA DE ULTIMO        *
005000*                                     FINANCIAMIENTO DESCONO-    *
005100*                                     CIDO (CT-SENTINELA-MINS).  *
005200******************************************************************
005300******************************************************************
005400*                                                                *
005500*        E N V I R O N M E N T         D I V I S I O N           *
005600*                                                                *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS CLASE-NUMERICA   IS '0' THRU '9'
006500     UPSI-0 ON  STATUS IS ATF-UPSI-PRUEBAS-ON
006600     UPSI-0 OFF STATUS IS ATF-UPSI-PRUEBAS-OFF.
006700******************************************************************
006800*                                                                *
006900*                D A T A            D I V I S I O N              *
007000*                                                                *
007100******************************************************************
007200 DATA DIVISION.
007300******************************************************************
007400*                  AREA DE VARIABLES AUXILIARES                  *
007500******************************************************************
007600 WORKING-STORAGE SECTION.
007700 77  WS-INTERVALO-EFECTIVO           PIC 9(05)      COMP.
007800 01  WS-VARIABLES-AUXILIARES.
007900*
008000     05  WS-RESTANTE-CALC            PIC S9(07)     COMP.
008100     05  FILLER                      PIC X(10).
008200******************************************************************
008300*                AREA DE CONSTANTES LOCALES                      *
008400******************************************************************
008500 01  CT-CONTANTES-PROXFIN.
008600*
008700     05  CT-SENTINELA-MINS           PIC 9(05)      VALUE 99999.
008800******************************************************************
008900*                AREA DE CONSTANTES COMPARTIDAS                  *
009000******************************************************************
009100     COPY V90C106.
009200******************************************************************
009300*                                                                *
009400*                 L I N K A G E   S E C T I O N                  *
009500*                                                                *
009600******************************************************************
009700 LINKAGE SECTION.
009800*
009900 01  LK-AREA-PROXFIN.
010000*
010100     05  LK-INTERVALO-MIN            PIC 9(05).
010200     05  LK-MINS-DESDE-FUND          PIC 9(05).
010300     05  LK-MINS-PROXFIN             PIC 9(05).
010400******************************************************************
010500*                                                                *
010600*           P R O C E D U R E      D I V I S I O N               *
010700*                                                                *
010800******************************************************************
010900 PROCEDURE DIVISION USING LK-AREA-PROXFIN.
011000*
011100 MAINLINE.
011200*
011300     PERFORM 1000-INICIO
011400        THRU 1000-INICIO-EXIT
011500*
011600     PERFORM 2000-CALCULAR-PROXFIN
011700        THRU 2000-CALCULAR-PROXFIN-EXIT
011800*
011900     GOBACK
012000     .
012100******************************************************************
012200*                         1000-INICIO                            *
012300******************************************************************
012400 1000-INICIO.
012500*
012600     MOVE ZERO                       TO WS-INTERVALO-EFECTIVO
012700                                         WS-RESTANTE-CALC
012800     MOVE ZERO                       TO LK-MINS-PROXFIN
012900*
013000     IF  LK-INTERVALO-MIN EQUAL ZERO
013100         MOVE CT-INTERVALO-DEFECTO   TO WS-INTERVALO-EFECTIVO
013200     ELSE
013300         MOVE LK-INTERVALO-MIN       TO WS-INTERVALO-EFECTIVO
013400     END-IF
013500*
013600     .
013700 1000-INICIO-EXIT.
013800     EXIT.
013900******************************************************************
014000*                  2000-CALCULAR-PROXFIN                         *
014100*   SI EL ULTIMO FINANCIAMIENTO ES DESCONOCIDO (CENTINELA),      *
014200*   EL PROXIMO EVENTO SE ASUME A UN INTERVALO COMPLETO.          *
014300*   EN CASO CONTRARIO: RESTANTE = MAX(0, INTERVALO - TRANSCU-    *
014400*   RRIDO).                                                      *
014500******************************************************************
014600 2000-CALCULAR-PROXFIN.
014700*
014800     IF  LK-MINS-DESDE-FUND EQUAL CT-SENTINELA-MINS
014900         MOVE WS-INTERVALO-EFECTIVO  TO LK-MINS-PROXFIN
015000     ELSE
015100         COMPUTE WS-RESTANTE-CALC =
015200                 WS-INTERVALO-EFECTIVO - LK-MINS-DESDE-FUND
015300         IF  WS-RESTANTE-CALC LESS THAN ZERO
015400             MOVE ZERO               TO LK-MINS-PROXFIN
015500         ELSE
015600             MOVE WS-RESTANTE-CALC   TO LK-MINS-PROXFIN
015700         END-IF
015800     END-IF
015900*
016000     .
016100 2000-CALCULAR-PROXFIN-EXIT.
016200     EXIT.
