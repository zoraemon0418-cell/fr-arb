000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V90C01J                                             *
000400*                                                                *
000500*  FECHA CREACION: 09/05/1989                                   *
000600*                                                                *
000700*  AUTOR: R. QUIJADA                                             *
000800*                                                                *
000900*  APLICACION: ARBITRAJE DE TASAS DE FINANCIAMIENTO. (V9)        *
001000*                                                                *
001100*  DESCRIPCION: PROGRAMA BATCH MTF-ENTRADA. LEE LOS REGISTROS    *
001200*               DE ALTA DE POSICION CAPTURADOS POR EL OPERADOR   *
001300*               (MTF-INGRESO), VALIDA LAS CASAS DE CAMBIO DE     *
001400*               AMBAS PATAS, BUSCA LA OBSERVACION DE MERCADO     *
001500*               VIGENTE, CALCULA EL RENDIMIENTO INICIAL (APR),   *
001600*               GRABA/REEMPLAZA LA POSICION EN MTF-POSICIONES    *
001700*               Y EMITE LOS AVISOS ENTRY Y RANK EN MTF-ALERTAS.  *
001800*                                                                *
001900******************************************************************
002000******************************************************************
002100*        L O G    D E   M O D I F I C A C I O N E S             *
002200******************************************************************
002300*  AUTOR      FECHA        TICKET     DESCRIPCION                *
002400*  --------   ----------   --------   ----------------------     *
002500*  RQUIJADA   09/05/1989   ATF-0001   VERSION INICIAL. NACIO     *
002600*                                     COMO PROGRAMA DE ALTA DE   *
002700*                                     OPERACIONES DE ARBITRAJE   *
002800*                                     DE CASAS DE CAMBIO.        *
002900*  HPENA      17/11/1993   ATF-0009   SE AGREGA EL RECHAZO DE    *
003000*                                     REGISTROS CON CASA DE      *
003100*                                     CAMBIO NO RECONOCIDA.      *
003200*  MSILVA     30/11/1999   ATF-Y2K    REVISION DE CAMPOS DE      *
003300*                                     FECHA. SIN IMPACTO.        *
003400*  CPAEZ      14/02/2019   ATF-0033   RECONVERSION COMPLETA:     *
003500*                                     ALTA DE POSICIONES DE      *
003600*                                     ARBITRAJE DE TASA DE       *
003700*                                     FINANCIAMIENTO PERPETUOS   *
003800*                                     CRIPTO. SE REEMPLAZA LA    *
003900*                                     RUTINA DE FECHA POR LA DE  *
004000*                                     CALCULO DE APR (V90C04M).  *
004100*  ADIAZ      02/07/2021   ATF-0044   SE AGREGA LA LLAMADA A     *
004200*                                     MTF-RANGO (V90C02Y) PARA   *
004300*                                     EMITIR EL AVISO RANK A     *
004400*                                     CONTINUACION DEL ENTRY.    *
004500*  CPAEZ      20/09/2021   ATF-0047   SE AGREGA VALIDACION DE    *
004600*                                     FILE STATUS EN CADA OPEN   *
004700*                                     Y RUTINA 9999-ABEND.       *
004800******************************************************************
004900******************************************************************
005000*                                                                *
005100*         I D E N T I F I C A T I O N   D I V I S I O N          *
005200*                                                                *
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500*
005600 PROGRAM-ID.     V90C01J.
005700 AUTHOR.         R. QUIJADA.
005800 INSTALLATION.   FACTORIA - DEPARTAMENTO DE SISTEMAS.
005900 DATE-WRITTEN.   09/05/1989.
006000 DATE-COMPILED.
006100 SECURITY.       USO INTERNO - MODULO DE ARBITRAJE ATF.
006200******************************************************************
006300*                                                                *
006400*        E N V I R O N M E N T         D I V I S I O N           *
006500*                                                                *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800*
006900 CONFIGURATION SECTION.
007000*
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS CLASE-NUMERICA   IS '0' THRU '9'
007400     UPSI-0 ON  STATUS IS ATF-UPSI-PRUEBAS-ON
007500     UPSI-0 OFF STATUS IS ATF-UPSI-PRUEBAS-OFF.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*
008000     SELECT EI-ARCHIVO-ENTRADA  ASSIGN TO ENTRADA
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WS-STATUS-ENTRADA.
008300*
008400     SELECT MO-ARCHIVO-OBSERVA  ASSIGN TO OBSERVA
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS WS-STATUS-OBSERVA.
008700*
008800     SELECT PS-ARCHIVO-POSICION ASSIGN TO POSICION
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS IS WS-STATUS-POSICION.
009100*
009200     SELECT AL-ARCHIVO-ALERTA   ASSIGN TO ALERTA
009300            ORGANIZATION IS SEQUENTIAL
009400            FILE STATUS IS WS-STATUS-ALERTA.
009500******************************************************************
009600*                                                                *
009700*                D A T A            D I V I S I O N              *
009800*                                                                *
009900******************************************************************
010000 DATA DIVISION.
010100******************************************************************
010200*                       FILE SECTION                            *
010300******************************************************************
010400 FILE SECTION.
010500*
010600 FD  EI-ARCHIVO-ENTRADA
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 100 CHARACTERS.
010900     COPY V90C104.
011000*
011100 FD  MO-ARCHIVO-OBSERVA
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 250 CHARACTERS.
011400     COPY V90C101.
011500*
011600 FD  PS-ARCHIVO-POSICION
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 160 CHARACTERS.
011900     COPY V90C102.
012000*
012100 FD  AL-ARCHIVO-ALERTA
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 120 CHARACTERS.
012400     COPY V90C105.
012500******************************************************************
012600*                  AREA DE VARIABLES AUXILIARES                  *
012700******************************************************************
012800 WORKING-STORAGE SECTION.
012900 01  WS-STATUS-ARCHIVOS.
013000*
013100     05  WS-STATUS-ENTRADA           PIC X(02).
013200     05  WS-STATUS-OBSERVA           PIC X(02).
013300     05  WS-STATUS-POSICION          PIC X(02).
013400     05  WS-STATUS-ALERTA            PIC X(02).
013500******************************************************************
013600*                    AREA DE ABEND DEL PROGRAMA                  *
013700******************************************************************
013800 01  WS-AREA-ABEND.
013900*
014000     05  WS-AB-PROGRAMA              PIC X(08)   VALUE 'V90C01J'.
014100     05  WS-AB-ARCHIVO               PIC X(10).
014200     05  WS-AB-OPERACION             PIC X(06).
014300     05  WS-AB-STATUS                PIC X(02).
014400     05  FILLER                      PIC X(10).
014500******************************************************************
014600*                       AREA DE SWITCHES                         *
014700******************************************************************
014800 01  WS-SWITCHES.
014900*
015000     05  SW-FIN-ENTRADA              PIC X(01)   VALUE 'N'.
015100         88  SW-FIN-ENTRADA-SI            VALUE 'S'.
015200     05  SW-VENUE-VALIDO              PIC X(01)   VALUE 'S'.
015300         88  SW-VENUE-VALIDO-NO            VALUE 'N'.
015400     05  SW-VENUE-CORTO-OK            PIC X(01)   VALUE 'N'.
015500     05  SW-VENUE-LARGO-OK            PIC X(01)   VALUE 'N'.
015600     05  SW-OBS-ENCONTRADA            PIC X(01)   VALUE 'N'.
015700         88  SW-OBS-ENCONTRADA-SI          VALUE 'S'.
015800     05  SW-POS-ENCONTRADA            PIC X(01)   VALUE 'N'.
015900         88  SW-POS-ENCONTRADA-SI          VALUE 'S'.
016000******************************************************************
016100*                      AREA DE CONTADORES                        *
016200******************************************************************
016300 77  WS-TOTAL-RECHAZADOS             PIC 9(05)   COMP.
016400 77  WS-TOTAL-PROCESADOS             PIC 9(05)   COMP.
016500******************************************************************
016600*             AREA DE TASAS Y METRICAS DE CALCULO                *
016700******************************************************************
016800 01  WS-METRICAS-CALCULO.
016900*
017000     05  WS-TARIFA-SHORT             PIC 9V9(8).
017100     05  WS-TARIFA-LONG              PIC 9V9(8).
017200     05  WS-NOTIONAL                 PIC 9(11)V9(2).
017300     05  WS-DIFERENCIAL              PIC S9(3)V9(8).
017400     05  WS-APR-INICIAL              PIC S9(7)V9(2).
017500     05  WS-PER-GAIN                 PIC 9(11)V9(2).
017600     05  WS-FEES-CALC                PIC 9(13)V9(8) COMP-3.
017700     05  WS-BE-REMAINDER             PIC 9(13)V9(8) COMP-3.
017800     05  WS-BE-INTERVALS             PIC 9(09)   COMP.
017900     05  WS-DIFF-BPS                 PIC S9(5)V9(1).
018000******************************************************************
018100*      AREA DE TABLA EN MEMORIA - OBSERVACIONES DE MERCADO       *
018200******************************************************************
018300 01  WS-AREA-OBSERVACIONES.
018400*
018500     05  WS-TOTAL-OBS                PIC 9(05)   COMP.
018600     05  WS-OBS-TABLA OCCURS 500 TIMES INDEXED BY IX-OBS.
018700         10  WS-OBS-SYMBOL             PIC X(12).
018800         10  WS-OBS-SHORT-VENUE        PIC X(08).
018900         10  WS-OBS-LONG-VENUE         PIC X(08).
019000         10  WS-OBS-FR-SHORT           PIC S9(3)V9(8).
019100         10  WS-OBS-FR-LONG            PIC S9(3)V9(8).
019200         10  WS-OBS-INTERVAL-MIN       PIC 9(05).
019300         10  WS-OBS-MINS-SINCE-FUND    PIC 9(05).
019400         10  WS-OBS-PRICE-SHORT        PIC 9(9)V9(4).
019500         10  WS-OBS-PRICE-LONG         PIC 9(9)V9(4).
019600         10  WS-OBS-VOL-SHORT          PIC 9(13)V9(2).
019700         10  WS-OBS-VOL-LONG           PIC 9(13)V9(2).
019800         10  WS-OBS-BBO-ASK-SHORT      PIC 9(11)V9(2).
019900         10  WS-OBS-BBO-BID-SHORT      PIC 9(11)V9(2).
020000         10  WS-OBS-BBO-ASK-LONG       PIC 9(11)V9(2).
020100         10  WS-OBS-BBO-BID-LONG       PIC 9(11)V9(2).
020200******************************************************************
020300*      AREA DE TABLA EN MEMORIA - POSICIONES ABIERTAS            *
020400******************************************************************
020500 01  WS-AREA-POSICIONES.
020600*
020700     05  WS-TOTAL-POS                PIC 9(05)   COMP.
020800     05  WS-POS-TABLA OCCURS 500 TIMES INDEXED BY IX-POS.
020900         10  WS-POS-KEY                PIC X(30).
021000         10  WS-POS-SYMBOL             PIC X(12).
021100         10  WS-POS-SHORT-VENUE        PIC X(08).
021200         10  WS-POS-LONG-VENUE         PIC X(08).
021300         10  WS-POS-ENTRY-PX-SHORT     PIC 9(9)V9(4).
021400         10  WS-POS-ENTRY-PX-LONG      PIC 9(9)V9(4).
021500         10  WS-POS-NOTIONAL           PIC 9(11)V9(2).
021600         10  WS-POS-TAKER-SHORT        PIC 9V9(8).
021700         10  WS-POS-TAKER-LONG         PIC 9V9(8).
021800         10  WS-POS-ENTRY-SLIP         PIC 9V9(8).
021900         10  WS-POS-INTERVALS-RECV     PIC 9(05).
022000         10  WS-POS-KEEP-FLAG          PIC X(01).
022100******************************************************************
022200*                AREA DE PARAMETROS DE LLAMADA                   *
022300******************************************************************
022400 01  LK-AREA-APR-LOCAL.
022500*
022600     05  LK-APR-FR-SHORT             PIC S9(3)V9(8).
022700     05  LK-APR-FR-LONG              PIC S9(3)V9(8).
022800     05  LK-APR-INTERVALO            PIC 9(05).
022900     05  LK-APR-DIFERENCIAL          PIC S9(3)V9(8).
023000     05  LK-APR-RESULTADO            PIC S9(7)V9(2).
023100*
023200 01  LK-AREA-RANGO-LOCAL.
023300*
023400     05  LK-RAN-VOL-SHORT            PIC 9(13)V9(2).
023500     05  LK-RAN-VOL-LONG             PIC 9(13)V9(2).
023600     05  LK-RAN-BBO-ASK-SHORT        PIC 9(11)V9(2).
023700     05  LK-RAN-BBO-BID-SHORT        PIC 9(11)V9(2).
023800     05  LK-RAN-BBO-ASK-LONG         PIC 9(11)V9(2).
023900     05  LK-RAN-BBO-BID-LONG         PIC 9(11)V9(2).
024000     05  LK-RAN-PRICE-SHORT          PIC 9(9)V9(4).
024100     05  LK-RAN-PRICE-LONG           PIC 9(9)V9(4).
024200     05  LK-RAN-APR                  PIC S9(7)V9(2).
024300     05  LK-RAN-GAP-BPS              PIC 9(5)V9(1).
024400     05  LK-RAN-SCORE                PIC S9(3).
024500     05  LK-RAN-RANK                 PIC X(01).
024600******************************************************************
024700*                AREA DE CONSTANTES COMPARTIDAS                  *
024800******************************************************************
024900     COPY V90C106.
025000******************************************************************
025100*                                                                *
025200*           P R O C E D U R E      D I V I S I O N               *
025300*                                                                *
025400******************************************************************
025500 PROCEDURE DIVISION.
025600*
025700 MAINLINE.
025800*
025900     PERFORM 1000-INICIO
026000        THRU 1000-INICIO-EXIT
026100*
026200     PERFORM 2000-PROCESO
026300        THRU 2000-PROCESO-EXIT
026400        UNTIL SW-FIN-ENTRADA-SI
026500*
026600     PERFORM 6000-FIN
026700        THRU 6000-FIN-EXIT
026800*
026900     GOBACK
027000     .
027100******************************************************************
027200*                         1000-INICIO                            *
027300******************************************************************
027400 1000-INICIO.
027500*
027600     MOVE ZERO                       TO WS-TOTAL-OBS
027700                                         WS-TOTAL-POS
027800                                         WS-TOTAL-RECHAZADOS
027900                                         WS-TOTAL-PROCESADOS
028000*
028100     OPEN INPUT  MO-ARCHIVO-OBSERVA
028200     IF  WS-STATUS-OBSERVA NOT EQUAL '00'
028300         MOVE 'OBSERVA'    TO WS-AB-ARCHIVO
028400         MOVE 'OPEN'       TO WS-AB-OPERACION
028500         MOVE WS-STATUS-OBSERVA TO WS-AB-STATUS
028600         PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
028700     END-IF
028800     PERFORM 1100-CARGAR-OBSERVACIONES
028900        THRU 1100-CARGAR-OBSERVACIONES-EXIT
029000     CLOSE MO-ARCHIVO-OBSERVA
029100*
029200     OPEN INPUT  PS-ARCHIVO-POSICION
029300     IF  WS-STATUS-POSICION NOT EQUAL '00'
029400         MOVE 'POSICION'   TO WS-AB-ARCHIVO
029500         MOVE 'OPEN'       TO WS-AB-OPERACION
029600         MOVE WS-STATUS-POSICION TO WS-AB-STATUS
029700         PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
029800     END-IF
029900     PERFORM 1200-CARGAR-POSICIONES
030000        THRU 1200-CARGAR-POSICIONES-EXIT
030100     CLOSE PS-ARCHIVO-POSICION
030200*
030300     OPEN INPUT  EI-ARCHIVO-ENTRADA
030400     IF  WS-STATUS-ENTRADA NOT EQUAL '00'
030500         MOVE 'ENTRADA'    TO WS-AB-ARCHIVO
030600         MOVE 'OPEN'       TO WS-AB-OPERACION
030700         MOVE WS-STATUS-ENTRADA TO WS-AB-STATUS
030800         PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
030900     END-IF
031000     OPEN OUTPUT AL-ARCHIVO-ALERTA
031100     IF  WS-STATUS-ALERTA NOT EQUAL '00'
031200         MOVE 'ALERTA'     TO WS-AB-ARCHIVO
031300         MOVE 'OPEN'       TO WS-AB-OPERACION
031400         MOVE WS-STATUS-ALERTA TO WS-AB-STATUS
031500         PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
031600     END-IF
031700*
031800     PERFORM 1300-LEER-ENTRADA
031900        THRU 1300-LEER-ENTRADA-EXIT
032000*
032100     .
032200 1000-INICIO-EXIT.
032300     EXIT.
032400******************************************************************
032500*               1100-CARGAR-OBSERVACIONES                        *
032600******************************************************************
032700 1100-CARGAR-OBSERVACIONES.
032800*
032900     READ MO-ARCHIVO-OBSERVA
033000         AT END
033100             CONTINUE
033200         NOT AT END
033300             PERFORM 1110-AGREGAR-OBSERVACION
033400                THRU 1110-AGREGAR-OBSERVACION-EXIT
033500             PERFORM 1100-CARGAR-OBSERVACIONES
033600                THRU 1100-CARGAR-OBSERVACIONES-EXIT
033700     END-READ
033800*
033900     .
034000 1100-CARGAR-OBSERVACIONES-EXIT.
034100     EXIT.
034200******************************************************************
034300*               1110-AGREGAR-OBSERVACION                         *
034400******************************************************************
034500 1110-AGREGAR-OBSERVACION.
034600*
034700     ADD 1                    TO WS-TOTAL-OBS
034800     SET IX-OBS               TO WS-TOTAL-OBS
034900     MOVE MO-SYMBOL           TO WS-OBS-SYMBOL(IX-OBS)
035000     MOVE MO-SHORT-VENUE      TO WS-OBS-SHORT-VENUE(IX-OBS)
035100     MOVE MO-LONG-VENUE       TO WS-OBS-LONG-VENUE(IX-OBS)
035200     MOVE MO-FR-SHORT         TO WS-OBS-FR-SHORT(IX-OBS)
035300     MOVE MO-FR-LONG          TO WS-OBS-FR-LONG(IX-OBS)
035400     MOVE MO-INTERVAL-MIN     TO WS-OBS-INTERVAL-MIN(IX-OBS)
035500     MOVE MO-MINS-SINCE-FUND  TO WS-OBS-MINS-SINCE-FUND(IX-OBS)
035600     MOVE MO-PRICE-SHORT      TO WS-OBS-PRICE-SHORT(IX-OBS)
035700     MOVE MO-PRICE-LONG       TO WS-OBS-PRICE-LONG(IX-OBS)
035800     MOVE MO-VOL-SHORT        TO WS-OBS-VOL-SHORT(IX-OBS)
035900     MOVE MO-VOL-LONG         TO WS-OBS-VOL-LONG(IX-OBS)
036000     MOVE MO-BBO-ASK-SHORT    TO WS-OBS-BBO-ASK-SHORT(IX-OBS)
036100     MOVE MO-BBO-BID-SHORT    TO WS-OBS-BBO-BID-SHORT(IX-OBS)
036200     MOVE MO-BBO-ASK-LONG     TO WS-OBS-BBO-ASK-LONG(IX-OBS)
036300     MOVE MO-BBO-BID-LONG     TO WS-OBS-BBO-BID-LONG(IX-OBS)
036400*
036500     .
036600 1110-AGREGAR-OBSERVACION-EXIT.
036700     EXIT.
036800******************************************************************
036900*                 1200-CARGAR-POSICIONES                         *
037000******************************************************************
037100 1200-CARGAR-POSICIONES.
037200*
037300     READ PS-ARCHIVO-POSICION
037400         AT END
037500             CONTINUE
037600         NOT AT END
037700             PERFORM 1210-AGREGAR-POSICION
037800                THRU 1210-AGREGAR-POSICION-EXIT
037900             PERFORM 1200-CARGAR-POSICIONES
038000                THRU 1200-CARGAR-POSICIONES-EXIT
038100     END-READ
038200*
038300     .
038400 1200-CARGAR-POSICIONES-EXIT.
038500     EXIT.
038600******************************************************************
038700*                 1210-AGREGAR-POSICION                          *
038800******************************************************************
038900 1210-AGREGAR-POSICION.
039000*
039100     IF  PS-SYMBOL NOT EQUAL SPACES
039200         ADD 1                    TO WS-TOTAL-POS
039300         SET IX-POS               TO WS-TOTAL-POS
039400         MOVE PS-KEY              TO WS-POS-KEY(IX-POS)
039500         MOVE PS-SYMBOL           TO WS-POS-SYMBOL(IX-POS)
039600         MOVE PS-SHORT-VENUE      TO WS-POS-SHORT-VENUE(IX-POS)
039700         MOVE PS-LONG-VENUE       TO WS-POS-LONG-VENUE(IX-POS)
039800         MOVE PS-ENTRY-PX-SHORT   TO WS-POS-ENTRY-PX-SHORT(IX-POS)
039900         MOVE PS-ENTRY-PX-LONG    TO WS-POS-ENTRY-PX-LONG(IX-POS)
040000         MOVE PS-NOTIONAL         TO WS-POS-NOTIONAL(IX-POS)
040100         MOVE PS-TAKER-SHORT      TO WS-POS-TAKER-SHORT(IX-POS)
040200         MOVE PS-TAKER-LONG       TO WS-POS-TAKER-LONG(IX-POS)
040300         MOVE PS-ENTRY-SLIP       TO WS-POS-ENTRY-SLIP(IX-POS)
040400         MOVE PS-INTERVALS-RECEIVED
040500                                  TO WS-POS-INTERVALS-RECV(IX-POS)
040600         MOVE PS-KEEP-FLAG        TO WS-POS-KEEP-FLAG(IX-POS)
040700     END-IF
040800*
040900     .
041000 1210-AGREGAR-POSICION-EXIT.
041100     EXIT.
041200******************************************************************
041300*                   1300-LEER-ENTRADA                            *
041400******************************************************************
041500 1300-LEER-ENTRADA.
041600*
041700     READ EI-ARCHIVO-ENTRADA
041800         AT END
041900             MOVE 'S'                  TO SW-FIN-ENTRADA
042000     END-READ
042100*
042200     .
042300 1300-LEER-ENTRADA-EXIT.
042400     EXIT.
042500******************************************************************
042600*                        2000-PROCESO                            *
042700******************************************************************
042800 2000-PROCESO.
042900*
043000     PERFORM 2100-VALIDAR-VENUES
043100        THRU 2100-VALIDAR-VENUES-EXIT
043200*
043300     IF  SW-VENUE-VALIDO-NO
043400         PERFORM 2900-RECHAZAR-REGISTRO
043500            THRU 2900-RECHAZAR-REGISTRO-EXIT
043600     ELSE
043700         PERFORM 2200-BUSCAR-OBSERVACION
043800            THRU 2200-BUSCAR-OBSERVACION-EXIT
043900         IF  SW-OBS-ENCONTRADA-SI
044000             PERFORM 2300-CALCULAR-INICIAL
044100                THRU 2300-CALCULAR-INICIAL-EXIT
044200             PERFORM 2400-ARMAR-POSICION
044300                THRU 2400-ARMAR-POSICION-EXIT
044400             PERFORM 2500-ESCRIBIR-ALERTA-ENTRY
044500                THRU 2500-ESCRIBIR-ALERTA-ENTRY-EXIT
044600             PERFORM 2600-LLAMAR-RANGO
044700                THRU 2600-LLAMAR-RANGO-EXIT
044800             ADD 1                     TO WS-TOTAL-PROCESADOS
044900         ELSE
045000             PERFORM 2900-RECHAZAR-REGISTRO
045100                THRU 2900-RECHAZAR-REGISTRO-EXIT
045200         END-IF
045300     END-IF
045400*
045500     PERFORM 1300-LEER-ENTRADA
045600        THRU 1300-LEER-ENTRADA-EXIT
045700*
045800     .
045900 2000-PROCESO-EXIT.
046000     EXIT.
046100******************************************************************
046200*                     2100-VALIDAR-VENUES                        *
046300******************************************************************
046400 2100-VALIDAR-VENUES.
046500*
046600     MOVE 'N'                        TO SW-VENUE-CORTO-OK
046700     MOVE 'N'                        TO SW-VENUE-LARGO-OK
046800     MOVE ZERO                       TO WS-TARIFA-SHORT
046900                                         WS-TARIFA-LONG
047000*
047100     PERFORM 2110-BUSCAR-TARIFA-CORTA
047200        THRU 2110-BUSCAR-TARIFA-CORTA-EXIT
047300        VARYING IX-TARIFA FROM 1 BY 1
047400        UNTIL IX-TARIFA GREATER THAN 3
047500           OR SW-VENUE-CORTO-OK EQUAL 'S'
047600*
047700     PERFORM 2120-BUSCAR-TARIFA-LARGA
047800        THRU 2120-BUSCAR-TARIFA-LARGA-EXIT
047900        VARYING IX-TARIFA FROM 1 BY 1
048000        UNTIL IX-TARIFA GREATER THAN 3
048100           OR SW-VENUE-LARGO-OK EQUAL 'S'
048200*
048300     IF  SW-VENUE-CORTO-OK EQUAL 'S'
048400         AND SW-VENUE-LARGO-OK EQUAL 'S'
048500         MOVE 'S'                     TO SW-VENUE-VALIDO
048600     ELSE
048700         MOVE 'N'                     TO SW-VENUE-VALIDO
048800     END-IF
048900*
049000     .
049100 2100-VALIDAR-VENUES-EXIT.
049200     EXIT.
049300******************************************************************
049400*                  2110-BUSCAR-TARIFA-CORTA                      *
049500******************************************************************
049600 2110-BUSCAR-TARIFA-CORTA.
049700*
049800     IF  EI-SHORT-VENUE EQUAL TB-TAR-VENUE(IX-TARIFA)
049900         MOVE TB-TAR-TOMADOR(IX-TARIFA) TO WS-TARIFA-SHORT
050000         MOVE 'S'                     TO SW-VENUE-CORTO-OK
050100     END-IF
050200*
050300     .
050400 2110-BUSCAR-TARIFA-CORTA-EXIT.
050500     EXIT.
050600******************************************************************
050700*                  2120-BUSCAR-TARIFA-LARGA                      *
050800******************************************************************
050900 2120-BUSCAR-TARIFA-LARGA.
051000*
051100     IF  EI-LONG-VENUE EQUAL TB-TAR-VENUE(IX-TARIFA)
051200         MOVE TB-TAR-TOMADOR(IX-TARIFA) TO WS-TARIFA-LONG
051300         MOVE 'S'                     TO SW-VENUE-LARGO-OK
051400     END-IF
051500*
051600     .
051700 2120-BUSCAR-TARIFA-LARGA-EXIT.
051800     EXIT.
051900******************************************************************
052000*                  2200-BUSCAR-OBSERVACION                       *
052100******************************************************************
052200 2200-BUSCAR-OBSERVACION.
052300*
052400     MOVE 'N'                        TO SW-OBS-ENCONTRADA
052500*
052600     PERFORM 2210-COMPARAR-OBSERVACION
052700        THRU 2210-COMPARAR-OBSERVACION-EXIT
052800        VARYING IX-OBS FROM 1 BY 1
052900        UNTIL IX-OBS GREATER THAN WS-TOTAL-OBS
053000           OR SW-OBS-ENCONTRADA-SI
053100*
053200     .
053300 2200-BUSCAR-OBSERVACION-EXIT.
053400     EXIT.
053500******************************************************************
053600*                2210-COMPARAR-OBSERVACION                       *
053700******************************************************************
053800 2210-COMPARAR-OBSERVACION.
053900*
054000     IF  EI-SYMBOL      EQUAL WS-OBS-SYMBOL(IX-OBS)
054100         AND EI-SHORT-VENUE EQUAL WS-OBS-SHORT-VENUE(IX-OBS)
054200         AND EI-LONG-VENUE  EQUAL WS-OBS-LONG-VENUE(IX-OBS)
054300         MOVE 'S'                    TO SW-OBS-ENCONTRADA
054400     END-IF
054500*
054600     .
054700 2210-COMPARAR-OBSERVACION-EXIT.
054800     EXIT.
054900******************************************************************
055000*                  2300-CALCULAR-INICIAL                         *
055100*   INVOCA MTF-APR (V90C04M) Y CALCULA LAS METRICAS DE ENTRADA   *
055200******************************************************************
055300 2300-CALCULAR-INICIAL.
055400*
055500     MOVE WS-OBS-FR-SHORT(IX-OBS)     TO LK-APR-FR-SHORT
055600     MOVE WS-OBS-FR-LONG(IX-OBS)      TO LK-APR-FR-LONG
055700     MOVE WS-OBS-INTERVAL-MIN(IX-OBS) TO LK-APR-INTERVALO
055800*
055900     CALL 'V90C04M' USING LK-AREA-APR-LOCAL
056000*
056100     MOVE LK-APR-DIFERENCIAL          TO WS-DIFERENCIAL
056200     MOVE LK-APR-RESULTADO            TO WS-APR-INICIAL
056300     COMPUTE WS-DIFF-BPS ROUNDED = WS-DIFERENCIAL * 10000
056400*
056500     IF  EI-SHORT-LOT LESS THAN EI-LONG-LOT
056600         MOVE EI-SHORT-LOT             TO WS-NOTIONAL
056700     ELSE
056800         MOVE EI-LONG-LOT              TO WS-NOTIONAL
056900     END-IF
057000*
057100     COMPUTE WS-PER-GAIN ROUNDED =
057200             WS-DIFERENCIAL * WS-NOTIONAL
057300*
057400     COMPUTE WS-FEES-CALC ROUNDED =
057500             (WS-TARIFA-SHORT + WS-TARIFA-LONG
057600              + CT-SLIPPAGE-ENTRADA) * WS-NOTIONAL
057700*
057800     IF  WS-PER-GAIN GREATER THAN ZERO
057900         COMPUTE WS-BE-INTERVALS =
058000                 WS-FEES-CALC / WS-PER-GAIN
058100         COMPUTE WS-BE-REMAINDER =
058200                 WS-FEES-CALC - (WS-BE-INTERVALS * WS-PER-GAIN)
058300         IF  WS-BE-REMAINDER GREATER THAN ZERO
058400             ADD 1                     TO WS-BE-INTERVALS
058500         END-IF
058600     ELSE
058700         MOVE CT-SENTINELA-NUNCA       TO WS-BE-INTERVALS
058800     END-IF
058900*
059000     .
059100 2300-CALCULAR-INICIAL-EXIT.
059200     EXIT.
059300******************************************************************
059400*                  2400-ARMAR-POSICION                           *
059500*   INSERTA O REEMPLAZA LA POSICION EN LA TABLA EN MEMORIA POR   *
059600*   LA CLAVE PS-KEY (SYMBOL + VENUE CORTO + VENUE LARGO).        *
059700******************************************************************
059800 2400-ARMAR-POSICION.
059900*
060000     MOVE 'N'                        TO SW-POS-ENCONTRADA
060100*
060200     PERFORM 2410-COMPARAR-POSICION
060300        THRU 2410-COMPARAR-POSICION-EXIT
060400        VARYING IX-POS FROM 1 BY 1
060500        UNTIL IX-POS GREATER THAN WS-TOTAL-POS
060600           OR SW-POS-ENCONTRADA-SI
060700*
060800     IF  SW-POS-ENCONTRADA-SI
060900         CONTINUE
061000     ELSE
061100         ADD 1                         TO WS-TOTAL-POS
061200         MOVE WS-TOTAL-POS             TO IX-POS
061300     END-IF
061400*
061500     STRING EI-SYMBOL      DELIMITED BY SIZE
061600            EI-SHORT-VENUE DELIMITED BY SIZE
061700            EI-LONG-VENUE  DELIMITED BY SIZE
061800            INTO WS-POS-KEY(IX-POS)
061900*
062000     MOVE EI-SYMBOL           TO WS-POS-SYMBOL(IX-POS)
062100     MOVE EI-SHORT-VENUE      TO WS-POS-SHORT-VENUE(IX-POS)
062200     MOVE EI-LONG-VENUE       TO WS-POS-LONG-VENUE(IX-POS)
062300     MOVE EI-SHORT-PX         TO WS-POS-ENTRY-PX-SHORT(IX-POS)
062400     MOVE EI-LONG-PX          TO WS-POS-ENTRY-PX-LONG(IX-POS)
062500     MOVE WS-NOTIONAL         TO WS-POS-NOTIONAL(IX-POS)
062600     MOVE WS-TARIFA-SHORT     TO WS-POS-TAKER-SHORT(IX-POS)
062700     MOVE WS-TARIFA-LONG      TO WS-POS-TAKER-LONG(IX-POS)
062800     MOVE CT-SLIPPAGE-ENTRADA TO WS-POS-ENTRY-SLIP(IX-POS)
062900     MOVE ZERO                TO WS-POS-INTERVALS-RECV(IX-POS)
063000     MOVE SPACE               TO WS-POS-KEEP-FLAG(IX-POS)
063100*
063200     .
063300 2400-ARMAR-POSICION-EXIT.
063400     EXIT.
063500******************************************************************
063600*                  2410-COMPARAR-POSICION                        *
063700******************************************************************
063800 2410-COMPARAR-POSICION.
063900*
064000     IF  EI-SYMBOL      EQUAL WS-POS-SYMBOL(IX-POS)
064100         AND EI-SHORT-VENUE EQUAL WS-POS-SHORT-VENUE(IX-POS)
064200         AND EI-LONG-VENUE  EQUAL WS-POS-LONG-VENUE(IX-POS)
064300         MOVE 'S'                    TO SW-POS-ENCONTRADA
064400     END-IF
064500*
064600     .
064700 2410-COMPARAR-POSICION-EXIT.
064800     EXIT.
064900******************************************************************
065000*               2500-ESCRIBIR-ALERTA-ENTRY                       *
065100******************************************************************
065200 2500-ESCRIBIR-ALERTA-ENTRY.
065300*
065400     INITIALIZE AL-REGISTRO-ALERTA
065500     MOVE 'ENTRY'                    TO AL-TYPE
065600     MOVE EI-SYMBOL                  TO AL-SYMBOL
065700     MOVE EI-SHORT-VENUE             TO AL-SHORT-VENUE
065800     MOVE EI-LONG-VENUE              TO AL-LONG-VENUE
065900     MOVE WS-APR-INICIAL             TO AL-APR
066000     MOVE WS-DIFF-BPS                TO AL-DIFF-BPS
066100     MOVE WS-OBS-INTERVAL-MIN(IX-OBS) TO AL-INTERVAL-MIN
066200     MOVE WS-PER-GAIN                TO AL-PER-GAIN
066300     MOVE WS-BE-INTERVALS            TO AL-BE-INTERVALS
066400     MOVE SPACE                      TO AL-RANK
066500     MOVE ZERO                       TO AL-SCORE
066600                                         AL-GAP-BPS
066700                                         AL-MINS-TO-FUND
066800*
066900     WRITE AL-REGISTRO-ALERTA
067000*
067100     .
067200 2500-ESCRIBIR-ALERTA-ENTRY-EXIT.
067300     EXIT.
067400******************************************************************
067500*                  2600-LLAMAR-RANGO                             *
067600*   INVOCA MTF-RANGO (V90C02Y) Y ESCRIBE EL AVISO RANK.          *
067700******************************************************************
067800 2600-LLAMAR-RANGO.
067900*
068000     MOVE WS-OBS-VOL-SHORT(IX-OBS)       TO LK-RAN-VOL-SHORT
068100     MOVE WS-OBS-VOL-LONG(IX-OBS)        TO LK-RAN-VOL-LONG
068200     MOVE WS-OBS-BBO-ASK-SHORT(IX-OBS)   TO LK-RAN-BBO-ASK-SHORT
068300     MOVE WS-OBS-BBO-BID-SHORT(IX-OBS)   TO LK-RAN-BBO-BID-SHORT
068400     MOVE WS-OBS-BBO-ASK-LONG(IX-OBS)    TO LK-RAN-BBO-ASK-LONG
068500     MOVE WS-OBS-BBO-BID-LONG(IX-OBS)    TO LK-RAN-BBO-BID-LONG
068600     MOVE WS-OBS-PRICE-SHORT(IX-OBS)     TO LK-RAN-PRICE-SHORT
068700     MOVE WS-OBS-PRICE-LONG(IX-OBS)      TO LK-RAN-PRICE-LONG
068800     MOVE WS-APR-INICIAL                 TO LK-RAN-APR
068900*
069000     CALL 'V90C02Y' USING LK-AREA-RANGO-LOCAL
069100*
069200     INITIALIZE AL-REGISTRO-ALERTA
069300     MOVE 'RANK'                     TO AL-TYPE
069400     MOVE EI-SYMBOL                  TO AL-SYMBOL
069500     MOVE EI-SHORT-VENUE             TO AL-SHORT-VENUE
069600     MOVE EI-LONG-VENUE              TO AL-LONG-VENUE
069700     MOVE WS-APR-INICIAL             TO AL-APR
069800     MOVE WS-DIFF-BPS                TO AL-DIFF-BPS
069900     MOVE WS-OBS-INTERVAL-MIN(IX-OBS) TO AL-INTERVAL-MIN
070000     MOVE WS-PER-GAIN                TO AL-PER-GAIN
070100     MOVE WS-BE-INTERVALS            TO AL-BE-INTERVALS
070200     MOVE LK-RAN-RANK                TO AL-RANK
070300     MOVE LK-RAN-SCORE               TO AL-SCORE
070400     MOVE LK-RAN-GAP-BPS             TO AL-GAP-BPS
070500     MOVE ZERO                       TO AL-MINS-TO-FUND
070600*
070700     WRITE AL-REGISTRO-ALERTA
070800*
070900     .
071000 2600-LLAMAR-RANGO-EXIT.
071100     EXIT.
071200******************************************************************
071300*                2900-RECHAZAR-REGISTRO                         *
071400******************************************************************
071500 2900-RECHAZAR-REGISTRO.
071600*
071700     ADD 1                           TO WS-TOTAL-RECHAZADOS
071800     DISPLAY 'ATF-0001W VENUE INVALIDO O SIN OBSERVACION - '
071900             EI-SYMBOL ' ' EI-SHORT-VENUE ' ' EI-LONG-VENUE
072000*
072100     .
072200 2900-RECHAZAR-REGISTRO-EXIT.
072300     EXIT.
072400******************************************************************
072500*                           6000-FIN                            *
072600******************************************************************
072700 6000-FIN.
072800*
072900     CLOSE EI-ARCHIVO-ENTRADA
073000     CLOSE AL-ARCHIVO-ALERTA
073100*
073200     OPEN OUTPUT PS-ARCHIVO-POSICION
073300     IF  WS-STATUS-POSICION NOT EQUAL '00'
073400         MOVE 'POSICION'   TO WS-AB-ARCHIVO
073500         MOVE 'OPEN'       TO WS-AB-OPERACION
073600         MOVE WS-STATUS-POSICION TO WS-AB-STATUS
073700         PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
073800     END-IF
073900     PERFORM 6100-REESCRIBIR-POSICIONES
074000        THRU 6100-REESCRIBIR-POSICIONES-EXIT
074100        VARYING IX-POS FROM 1 BY 1
074200        UNTIL IX-POS GREATER THAN WS-TOTAL-POS
074300     CLOSE PS-ARCHIVO-POSICION
074400*
074500     DISPLAY 'ATF-0001I PROCESADOS=' WS-TOTAL-PROCESADOS
074600             ' RECHAZADOS=' WS-TOTAL-RECHAZADOS
074700*
074800     .
074900 6000-FIN-EXIT.
075000     EXIT.
075100******************************************************************
075200*              6100-REESCRIBIR-POSICIONES                       *
075300******************************************************************
075400 6100-REESCRIBIR-POSICIONES.
075500*
075600     MOVE WS-POS-KEY(IX-POS)            TO PS-KEY
075700     MOVE WS-POS-SYMBOL(IX-POS)          TO PS-SYMBOL
075800     MOVE WS-POS-SHORT-VENUE(IX-POS)     TO PS-SHORT-VENUE
075900     MOVE WS-POS-LONG-VENUE(IX-POS)      TO PS-LONG-VENUE
076000     MOVE WS-POS-ENTRY-PX-SHORT(IX-POS)  TO PS-ENTRY-PX-SHORT
076100     MOVE WS-POS-ENTRY-PX-LONG(IX-POS)   TO PS-ENTRY-PX-LONG
076200     MOVE WS-POS-NOTIONAL(IX-POS)        TO PS-NOTIONAL
076300     MOVE WS-POS-TAKER-SHORT(IX-POS)     TO PS-TAKER-SHORT
076400     MOVE WS-POS-TAKER-LONG(IX-POS)      TO PS-TAKER-LONG
076500     MOVE WS-POS-ENTRY-SLIP(IX-POS)      TO PS-ENTRY-SLIP
076600     MOVE WS-POS-INTERVALS-RECV(IX-POS)  TO PS-INTERVALS-RECEIVED
076700     MOVE WS-POS-KEEP-FLAG(IX-POS)       TO PS-KEEP-FLAG
076800*
076900     WRITE PS-REGISTRO-POSICION
077000*
077100     .
077200 6100-REESCRIBIR-POSICIONES-EXIT.
077300     EXIT.
077400******************************************************************
077500*                          9999-ABEND                            *
077600******************************************************************
077700 9999-ABEND.
077800*
077900     DISPLAY 'ATF-9999A ABEND EN ' WS-AB-PROGRAMA
078000     DISPLAY 'ATF-9999A ARCHIVO..: ' WS-AB-ARCHIVO
078100     DISPLAY 'ATF-9999A OPERACION: ' WS-AB-OPERACION
078200     DISPLAY 'ATF-9999A STATUS...: ' WS-AB-STATUS
078300*
078400     MOVE 16                         TO RETURN-CODE
078500     STOP RUN
078600*
078700     .
078800 9999-ABEND-EXIT.
078900     EXIT.
