000100******************************************************************
000200*                                                                *
000300*  COPY       : V90C102                                          *
000400*                                                                *
000500*  FECHA CREACION: 09/05/1989                                    *
000600*                                                                *
000700*  AUTOR: R. QUIJADA                                             *
000800*                                                                *
000900*  APLICACION: ARBITRAJE DE TASAS DE FINANCIAMIENTO. (V9)        *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL ARCHIVO MTF-POSICIONES - UNA POSICION *
001200*               ABIERTA POR PAR (CLAVE PS-KEY = SYMBOL + VENUE   *
001300*               CORTO + VENUE LARGO). SE REESCRIBE COMPLETO EN   *
001400*               CADA CORRIDA POR V90C01J (ALTA) Y V90C03J        *
001500*               (MONITOREO PERIODICO, SIN ALTERAR EL REGISTRO).  *
001600*                                                                *
001700******************************************************************
001800*        L O G    D E   M O D I F I C A C I O N E S             *
001900******************************************************************
002000*  AUTOR      FECHA        TICKET     DESCRIPCION                *
002100*  --------   ----------   --------   ----------------------     *
002200*  RQUIJADA   09/05/1989   ATF-0001   VERSION INICIAL.            *
002300*  HPENA      17/11/1993   ATF-0009   SE AGREGA PS-KEEP-FLAG.     *
002400*  MSILVA     30/11/1999   ATF-Y2K    REVISION DE CAMPOS DE      *
002500*                                     FECHA. SIN IMPACTO.        *
002600*  CPAEZ      14/02/2019   ATF-0033   RECONVERSION PARA POSI-    *
002700*                                     CIONES DE ARBITRAJE DE     *
002800*                                     TASA DE FINANCIAMIENTO.    *
002900*  ADIAZ      02/07/2021   ATF-0044   SE AGREGA VISTA ALTERNA    *
003000*                                     PS-CLAVE-DESCOMPUESTA.     *
003100******************************************************************
003200 01  PS-REGISTRO-POSICION.
003300*
003400     05  PS-KEY                      PIC X(30).
003500     05  PS-SYMBOL                    PIC X(12).
003600     05  PS-SHORT-VENUE               PIC X(08).
003700     05  PS-LONG-VENUE                PIC X(08).
003800     05  PS-PRECIOS-ENTRADA.
003900         10  PS-ENTRY-PX-SHORT         PIC 9(9)V9(4).
004000         10  PS-ENTRY-PX-LONG          PIC 9(9)V9(4).
004100     05  PS-NOTIONAL                  PIC 9(11)V9(2).
004200     05  PS-COSTOS-ENTRADA.
004300         10  PS-TAKER-SHORT            PIC 9V9(8).
004400         10  PS-TAKER-LONG             PIC 9V9(8).
004500         10  PS-ENTRY-SLIP             PIC 9V9(8).
004600     05  PS-INTERVALS-RECEIVED        PIC 9(05).
004700     05  PS-KEEP-FLAG                 PIC X(01).
004800         88  PS-KEEP-SI                   VALUE 'Y'.
004900         88  PS-KEEP-NO                   VALUE 'N' SPACE.
005000     05  FILLER                       PIC X(30).
005100******************************************************************
005200*   VISTA ALTERNA - CLAVE DESCOMPUESTA PARA CLASIFICACION        *
005300******************************************************************
005400 01  PS-REGISTRO-ALTERNO REDEFINES PS-REGISTRO-POSICION.
005500     05  PS-CLAVE-DESCOMPUESTA.
005600         10  PS-CLAVE-SYMBOL           PIC X(12).
005700         10  PS-CLAVE-CORTO            PIC X(08).
005800         10  PS-CLAVE-LARGO            PIC X(08).
005900         10  FILLER                    PIC X(02).
006000     05  FILLER                        PIC X(130).
