000100******************************************************************
000200*                                                                *
000300*  COPY       : V90C106                                          *
000400*                                                                *
000500*  FECHA CREACION: 09/05/1989                                    *
000600*                                                                *
000700*  AUTOR: R. QUIJADA                                             *
000800*                                                                *
000900*  APLICACION: ARBITRAJE DE TASAS DE FINANCIAMIENTO. (V9)        *
001000*                                                                *
001100*  DESCRIPCION: CONSTANTES Y TABLAS DE PARAMETROS COMPARTIDAS    *
001200*               POR LOS PROGRAMAS ATF (TARIFAS TOMADOR POR       *
001300*               CASA DE CAMBIO, ESCALONES DE VOLUMEN Y           *
001400*               PROFUNDIDAD PARA EL RANGO, UMBRALES DE APR).     *
001500*               SE INCLUYE CON COPY EN V90C01J, V90C02Y Y        *
001600*               V90C03J PARA EVITAR DUPLICAR LITERALES.          *
001700*                                                                *
001800******************************************************************
001900*        L O G    D E   M O D I F I C A C I O N E S             *
002000******************************************************************
002100*  AUTOR      FECHA        TICKET     DESCRIPCION                *
002200*  --------   ----------   --------   ----------------------     *
002300*  RQUIJADA   09/05/1989   ATF-0001   VERSION INICIAL, NACIO     *
002400*                                     COMO TABLA DE DIFERENCIAL  *
002500*                                     DE TASAS ENTRE CASAS DE    *
002600*                                     CAMBIO DE DIVISAS.         *
002700*  HPENA      17/11/1993   ATF-0009   SE AGREGA CT-COOLDOWN-MIN  *
002800*                                     UTOS PARA EL AVISO DE      *
002900*                                     TASA BAJA.                 *
003000*  MSILVA     30/11/1999   ATF-Y2K    REVISION DE CAMPOS DE      *
003100*                                     FECHA ANTE EL CAMBIO DE    *
003200*                                     SIGLO. SIN CAMBIOS, LOS    *
003300*                                     CAMPOS YA SON AAAAMMDD.    *
003400*  JGOMEZ     04/06/2008   ATF-0021   SE ELIMINA TABLA DE CASAS  *
003500*                                     DE CAMBIO DE DIVISAS, NO   *
003600*                                     SE SIGUE COTIZANDO.        *
003700*  CPAEZ      14/02/2019   ATF-0033   RECONVERSION DEL MODULO    *
003800*                                     PARA ARBITRAJE DE TASA DE  *
003900*                                     FINANCIAMIENTO ENTRE       *
004000*                                     EXCHANGES CRIPTO (BYBIT,   *
004100*                                     BITGET, MEXC).             *
004200*  ADIAZ      02/07/2021   ATF-0044   SE AGREGA CT-UMBRAL-APR-B  *
004300*                                     AJO Y TABLAS DE ESCALONES  *
004400*                                     DE VOLUMEN/PROFUNDIDAD     *
004500*                                     PARA EL RANGO S/A/B/C/D.   *
004600******************************************************************
004700*                AREA DE CONTANTES GENERALES                    *
004800******************************************************************
004900 01  CT-CONTANTES-ATF.
005000*
005100     05  CT-SLIPPAGE-ENTRADA         PIC 9V9(8)  VALUE 0.00020000.
005200     05  CT-INTERVALO-DEFECTO        PIC 9(05)   VALUE 00480.
005300     05  CT-MINUTOS-DIA              PIC 9(05)   VALUE 01440.
005400     05  CT-DIAS-ANO                 PIC 9(03)   VALUE 365.
005500     05  CT-VENTANA-FUND5MIN         PIC 9(03)   VALUE 005.
005600     05  CT-UMBRAL-APR-BAJO          PIC S9(7)V9(2)
005700                                         VALUE +00100.00.
005800     05  CT-COOLDOWN-MINUTOS         PIC 9(05)   VALUE 00030.
005900     05  CT-SENTINELA-NUNCA          PIC 9(09)   VALUE 999999999.
006000     05  FILLER                      PIC X(10).
006100******************************************************************
006200*      AREA DE TABLAS - TARIFA TOMADOR POR CASA DE CAMBIO        *
006300******************************************************************
006400 01  TB-TARIFAS-INIC.
006500*
006600     05  FILLER  PIC X(17) VALUE 'BYBIT   000060000'.
006700     05  FILLER  PIC X(17) VALUE 'BITGET  000060000'.
006800     05  FILLER  PIC X(17) VALUE 'MEXC    000070000'.
006900*
007000 01  TB-TARIFAS REDEFINES TB-TARIFAS-INIC.
007100     05  TB-TARIFA OCCURS 3 TIMES INDEXED BY IX-TARIFA.
007200         10  TB-TAR-VENUE            PIC X(08).
007300         10  TB-TAR-TOMADOR          PIC 9V9(8).
007400******************************************************************
007500*      AREA DE TABLAS - ESCALONES DE VOLUMEN (RANGO)             *
007600******************************************************************
007700 01  TB-ESC-VOLUMEN-INIC.
007800*
007900     05  FILLER  PIC X(16) VALUE '0002000000000004'.
008000     05  FILLER  PIC X(16) VALUE '0001000000000003'.
008100     05  FILLER  PIC X(16) VALUE '0000300000000002'.
008200     05  FILLER  PIC X(16) VALUE '0000100000000001'.
008300*
008400 01  TB-ESC-VOLUMEN REDEFINES TB-ESC-VOLUMEN-INIC.
008500     05  TB-ESCV OCCURS 4 TIMES INDEXED BY IX-ESCV.
008600         10  TB-ESCV-MINIMO          PIC 9(13)V9(2).
008700         10  TB-ESCV-PUNTOS          PIC 9(01).
008800******************************************************************
008900*      AREA DE TABLAS - ESCALONES DE PROFUNDIDAD BBO (RANGO)     *
009000******************************************************************
009100 01  TB-ESC-PROFUND-INIC.
009200*
009300     05  FILLER  PIC X(14) VALUE '00001000000004'.
009400     05  FILLER  PIC X(14) VALUE '00000500000003'.
009500     05  FILLER  PIC X(14) VALUE '00000200000002'.
009600     05  FILLER  PIC X(14) VALUE '00000100000001'.
009700*
009800 01  TB-ESC-PROFUND REDEFINES TB-ESC-PROFUND-INIC.
009900     05  TB-ESCP OCCURS 4 TIMES INDEXED BY IX-ESCP.
010000         10  TB-ESCP-MINIMO          PIC 9(11)V9(2).
010100         10  TB-ESCP-PUNTOS          PIC 9(01).
