000100******************************************************************
000200*                                                                *
000300*  COPY       : V90C103                                          *
000400*                                                                *
000500*  FECHA CREACION: 17/11/1993                                    *
000600*                                                                *
000700*  AUTOR: H. PENA                                                *
000800*                                                                *
000900*  APLICACION: ARBITRAJE DE TASAS DE FINANCIAMIENTO. (V9)        *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL ARCHIVO MTF-COOLDOWN - MARCA DE       *
001200*               TIEMPO DEL ULTIMO AVISO DE TASA BAJA (APRLOW)    *
001300*               POR POSICION, PARA EVITAR AVISOS REPETIDOS       *
001400*               ANTES DE 30 MINUTOS. REESCRITO COMPLETO AL       *
001500*               FINAL DE CADA CORRIDA DE V90C03J.                *
001600*                                                                *
001700******************************************************************
001800*        L O G    D E   M O D I F I C A C I O N E S             *
001900******************************************************************
002000*  AUTOR      FECHA        TICKET     DESCRIPCION                *
002100*  --------   ----------   --------   ----------------------     *
002200*  HPENA      17/11/1993   ATF-0009   VERSION INICIAL.            *
002300*  MSILVA     30/11/1999   ATF-Y2K    SE CONFIRMA CD-LAST-ALERT- *
002400*                                     TS EN FORMATO AAAAMMDDHHMM *
002500*                                     DE 12 DIGITOS - SIN RIESGO *
002600*                                     DE CAMBIO DE SIGLO.        *
002700*  CPAEZ      14/02/2019   ATF-0033   RECONVERSION PARA EL       *
002800*                                     MODULO DE ARBITRAJE DE     *
002900*                                     TASA DE FINANCIAMIENTO.    *
003000******************************************************************
003100 01  CD-REGISTRO-COOLDOWN.
003200*
003300     05  CD-KEY                      PIC X(30).
003400     05  CD-LAST-ALERT-TS             PIC 9(12).
003500     05  FILLER                       PIC X(18).
003600******************************************************************
003700*   VISTA ALTERNA - CLAVE DESCOMPUESTA                           *
003800******************************************************************
003900 01  CD-REGISTRO-ALTERNO REDEFINES CD-REGISTRO-COOLDOWN.
004000     05  CD-CLAVE-DESCOMPUESTA.
004100         10  CD-CLAVE-SYMBOL           PIC X(12).
004200         10  CD-CLAVE-CORTO            PIC X(08).
004300         10  CD-CLAVE-LARGO            PIC X(08).
004400         10  FILLER                    PIC X(02).
004500     05  FILLER                        PIC X(30).
