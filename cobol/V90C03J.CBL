000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V90C03J                                             *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1994                                   *
000600*                                                                *
000700*  AUTOR: M. SILVA                                               *
000800*                                                                *
000900*  APLICACION: ARBITRAJE DE TASAS DE FINANCIAMIENTO. (V9)        *
001000*                                                                *
001100*  DESCRIPCION: PROGRAMA BATCH MTF-MONITOR. RECORRE LAS          *
001200*               POSICIONES ABIERTAS EN MTF-POSICIONES, BUSCA LA  *
001300*               OBSERVACION DE MERCADO VIGENTE DE CADA UNA,      *
001400*               RECALCULA APR Y PUNTO DE EQUILIBRIO, EMITE LOS   *
001500*               AVISOS FUND5MIN Y APRLOW (CON ENFRIAMIENTO DE    *
001600*               30 MINUTOS POR POSICION) Y PRODUCE EL REPORTE    *
001700*               DE PANTALLA MTF-REPORTE.                         *
001800*                                                                *
001900******************************************************************
002000******************************************************************
002100*        L O G    D E   M O D I F I C A C I O N E S             *
002200******************************************************************
002300*  AUTOR      FECHA        TICKET     DESCRIPCION                *
002400*  --------   ----------   --------   ----------------------     *
002500*  MSILVA     12/03/1994   ATF-0021   VERSION INICIAL. NACIO     *
002600*                                     COMO PROGRAMA DE LISTADO   *
002700*                                     DE OPERACIONES DE CASAS    *
002800*                                     DE CAMBIO POR RIF.          *
002900*  MSILVA     30/11/1999   ATF-Y2K    REVISION DE CAMPOS DE      *
003000*                                     FECHA. SIN IMPACTO.        *
003100*  CPAEZ      14/02/2019   ATF-0033   RECONVERSION COMPLETA:     *
003200*                                     MONITOR PERIODICO DE       *
003300*                                     POSICIONES DE ARBITRAJE DE *
003400*                                     TASA DE FINANCIAMIENTO      *
003500*                                     PERPETUOS CRIPTO. SE        *
003600*                                     ELIMINA EL CURSOR DB2 Y LA  *
003700*                                     COLA TEMPORAL CICS; SE      *
003800*                                     PASA A PROCESO BATCH CON   *
003900*                                     ARCHIVOS SECUENCIALES.      *
004000*  ADIAZ      02/07/2021   ATF-0044   SE AGREGAN LOS AVISOS       *
004100*                                     FUND5MIN Y APRLOW CON EL    *
004200*                                     ENFRIAMIENTO POR MTF-COOL-  *
004300*                                     DOWN Y EL REPORTE MTF-      *
004400*                                     REPORTE CON TOTALES DE      *
004500*                                     CORRIDA.                    *
004600*  CPAEZ      20/09/2021   ATF-0047   SE AGREGA VALIDACION DE    *
004700*                                     FILE STATUS EN CADA OPEN   *
004800*                                     Y RUTINA 9999-ABEND.       *
004900******************************************************************
005000******************************************************************
005100*                                                                *
005200*         I D E N T I F I C A T I O N   D I V I S I O N          *
005300*                                                                *
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600*
005700 PROGRAM-ID.     V90C03J.
005800 AUTHOR.         M. SILVA.
005900 INSTALLATION.   FACTORIA - DEPARTAMENTO DE SISTEMAS.
006000 DATE-WRITTEN.   12/03/1994.
006100 DATE-COMPILED.
006200 SECURITY.       USO INTERNO - MODULO DE ARBITRAJE ATF.
006300******************************************************************
006400*                                                                *
006500*        E N V I R O N M E N T         D I V I S I O N           *
006600*                                                                *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900*
007000 CONFIGURATION SECTION.
007100*
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS CLASE-NUMERICA   IS '0' THRU '9'
007500     UPSI-0 ON  STATUS IS ATF-UPSI-PRUEBAS-ON
007600     UPSI-0 OFF STATUS IS ATF-UPSI-PRUEBAS-OFF.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*
008100     SELECT PS-ARCHIVO-POSICION ASSIGN TO POSICION
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS WS-STATUS-POSICION.
008400*
008500     SELECT MO-ARCHIVO-OBSERVA  ASSIGN TO OBSERVA
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS WS-STATUS-OBSERVA.
008800*
008900     SELECT CD-ARCHIVO-COOLDOWN ASSIGN TO COOLDOWN
009000            ORGANIZATION IS SEQUENTIAL
009100            FILE STATUS IS WS-STATUS-COOLDOWN.
009200*
009300     SELECT AL-ARCHIVO-ALERTA   ASSIGN TO ALERTA
009400            ORGANIZATION IS SEQUENTIAL
009500            FILE STATUS IS WS-STATUS-ALERTA.
009600*
009700     SELECT RP-ARCHIVO-REPORTE  ASSIGN TO REPORTE
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS IS WS-STATUS-REPORTE.
010000******************************************************************
010100*                                                                *
010200*                D A T A            D I V I S I O N              *
010300*                                                                *
010400******************************************************************
010500 DATA DIVISION.
010600******************************************************************
010700*                       FILE SECTION                            *
010800******************************************************************
010900 FILE SECTION.
011000*
011100 FD  PS-ARCHIVO-POSICION
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 160 CHARACTERS.
011400     COPY V90C102.
011500*
011600 FD  MO-ARCHIVO-OBSERVA
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 250 CHARACTERS.
011900     COPY V90C101.
012000*
012100 FD  CD-ARCHIVO-COOLDOWN
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 60 CHARACTERS.
012400     COPY V90C103.
012500*
012600 FD  AL-ARCHIVO-ALERTA
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 120 CHARACTERS.
012900     COPY V90C105.
013000*
013100 FD  RP-ARCHIVO-REPORTE
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 80 CHARACTERS.
013400 01  RP-LINEA-REPORTE               PIC X(80).
013500******************************************************************
013600*                  AREA DE VARIABLES AUXILIARES                  *
013700******************************************************************
013800 WORKING-STORAGE SECTION.
013900 01  WS-STATUS-ARCHIVOS.
014000*
014100     05  WS-STATUS-POSICION          PIC X(02).
014200     05  WS-STATUS-OBSERVA           PIC X(02).
014300     05  WS-STATUS-COOLDOWN          PIC X(02).
014400     05  WS-STATUS-ALERTA            PIC X(02).
014500     05  WS-STATUS-REPORTE           PIC X(02).
014600******************************************************************
014700*                    AREA DE ABEND DEL PROGRAMA                  *
014800******************************************************************
014900 01  WS-AREA-ABEND.
015000*
015100     05  WS-AB-PROGRAMA              PIC X(08)   VALUE 'V90C03J'.
015200     05  WS-AB-ARCHIVO               PIC X(10).
015300     05  WS-AB-OPERACION             PIC X(06).
015400     05  WS-AB-STATUS                PIC X(02).
015500     05  FILLER                      PIC X(10).
015600******************************************************************
015700*                       AREA DE SWITCHES                         *
015800******************************************************************
015900 01  WS-SWITCHES.
016000*
016100     05  SW-OBS-ENCONTRADA           PIC X(01)   VALUE 'N'.
016200         88  SW-OBS-ENCONTRADA-SI         VALUE 'S'.
016300     05  SW-CD-ENCONTRADA            PIC X(01)   VALUE 'N'.
016400         88  SW-CD-ENCONTRADA-SI          VALUE 'S'.
016500     05  SW-EMITIR-APRLOW             PIC X(01)   VALUE 'N'.
016600         88  SW-EMITIR-APRLOW-SI          VALUE 'S'.
016700******************************************************************
016800*                      AREA DE CONTADORES                        *
016900******************************************************************
017000 77  WS-TOTAL-ESCANEADAS             PIC 9(07)      COMP.
017100 77  WS-TOTAL-FUND5MIN               PIC 9(07)      COMP.
017200 77  WS-TOTAL-APRLOW                 PIC 9(07)      COMP.
017300 77  WS-TOTAL-SUPRIMIDAS             PIC 9(07)      COMP.
017400 01  WS-CONTADORES.
017500*
017600     05  WS-SUMA-PER-GAIN            PIC 9(13)V9(2).
017700******************************************************************
017800*             AREA DE METRICAS DE CALCULO POR POSICION           *
017900******************************************************************
018000 01  WS-METRICAS-CALCULO.
018100*
018200     05  WS-INTERVALO-MIN            PIC 9(05).
018300     05  WS-MINS-PROXFIN             PIC 9(05).
018400     05  WS-DIFERENCIAL              PIC S9(3)V9(8).
018500     05  WS-APR-VIGENTE              PIC S9(7)V9(2).
018600     05  WS-DIFF-BPS                 PIC S9(5)V9(1).
018700     05  WS-PER-GAIN                 PIC 9(11)V9(2).
018800     05  WS-FEES-CALC                PIC 9(13)V9(8) COMP-3.
018900     05  WS-BE-REMAINDER             PIC 9(13)V9(8) COMP-3.
019000     05  WS-BE-INTERVALS             PIC 9(09)      COMP.
019100     05  WS-REMAINING-BE             PIC S9(09)     COMP.
019200******************************************************************
019300*          AREA DE CONVERSION DE FECHA/HORA A MINUTOS            *
019400******************************************************************
019500 01  WS-AREA-TIMESTAMP.
019600*
019700     05  WS-TS-TEXTO                 PIC 9(12).
019800     05  WS-TS-AAAA                  PIC 9(04)      COMP.
019900     05  WS-TS-MM                    PIC 9(02)      COMP.
020000     05  WS-TS-DD                    PIC 9(02)      COMP.
020100     05  WS-TS-HH                    PIC 9(02)      COMP.
020200     05  WS-TS-MI                    PIC 9(02)      COMP.
020300     05  WS-TS-AAUX                  PIC 9(04)      COMP.
020400     05  WS-TS-MAUX                  PIC 9(02)      COMP.
020500     05  WS-TS-DIAS                  PIC 9(07)      COMP.
020600     05  WS-TS-MINUTOS               PIC 9(09)      COMP.
020700     05  WS-MINUTOS-ACTUAL           PIC 9(09)      COMP.
020800     05  WS-MINUTOS-PREVIO           PIC 9(09)      COMP.
020900     05  WS-MINUTOS-TRANSCURRIDOS    PIC S9(09)     COMP.
021000******************************************************************
021100*      AREA DE TABLA EN MEMORIA - OBSERVACIONES DE MERCADO       *
021200******************************************************************
021300 01  WS-AREA-OBSERVACIONES.
021400*
021500     05  WS-TOTAL-OBS                PIC 9(05)   COMP.
021600     05  WS-OBS-TABLA OCCURS 500 TIMES INDEXED BY IX-OBS.
021700         10  WS-OBS-SYMBOL             PIC X(12).
021800         10  WS-OBS-SHORT-VENUE        PIC X(08).
021900         10  WS-OBS-LONG-VENUE         PIC X(08).
022000         10  WS-OBS-FR-SHORT           PIC S9(3)V9(8).
022100         10  WS-OBS-PRICE-SHORT        PIC 9(9)V9(4).
022200         10  WS-OBS-VOL-SHORT          PIC 9(13)V9(2).
022300         10  WS-OBS-BBO-ASK-SHORT      PIC 9(11)V9(2).
022400         10  WS-OBS-BBO-BID-SHORT      PIC 9(11)V9(2).
022500         10  WS-OBS-FR-LONG            PIC S9(3)V9(8).
022600         10  WS-OBS-PRICE-LONG         PIC 9(9)V9(4).
022700         10  WS-OBS-VOL-LONG           PIC 9(13)V9(2).
022800         10  WS-OBS-BBO-ASK-LONG       PIC 9(11)V9(2).
022900         10  WS-OBS-BBO-BID-LONG       PIC 9(11)V9(2).
023000         10  WS-OBS-INTERVAL-MIN       PIC 9(05).
023100         10  WS-OBS-MINS-SINCE-FUND    PIC 9(05).
023200******************************************************************
023300*      AREA DE TABLA EN MEMORIA - POSICIONES ABIERTAS            *
023400******************************************************************
023500 01  WS-AREA-POSICIONES.
023600*
023700     05  WS-TOTAL-POS                PIC 9(05)   COMP.
023800     05  WS-POS-TABLA OCCURS 500 TIMES INDEXED BY IX-POS.
023900         10  WS-POS-KEY                PIC X(30).
024000         10  WS-POS-SYMBOL             PIC X(12).
024100         10  WS-POS-SHORT-VENUE        PIC X(08).
024200         10  WS-POS-LONG-VENUE         PIC X(08).
024300         10  WS-POS-ENTRY-PX-SHORT     PIC 9(9)V9(4).
024400         10  WS-POS-ENTRY-PX-LONG      PIC 9(9)V9(4).
024500         10  WS-POS-NOTIONAL           PIC 9(11)V9(2).
024600         10  WS-POS-TAKER-SHORT        PIC 9V9(8).
024700         10  WS-POS-TAKER-LONG         PIC 9V9(8).
024800         10  WS-POS-ENTRY-SLIP         PIC 9V9(8).
024900         10  WS-POS-INTERVALS-RECV     PIC 9(05).
025000         10  WS-POS-KEEP-FLAG          PIC X(01).
025100******************************************************************
025200*      AREA DE TABLA EN MEMORIA - ENFRIAMIENTO DE AVISOS         *
025300******************************************************************
025400 01  WS-AREA-COOLDOWN.
025500*
025600     05  WS-TOTAL-CD                 PIC 9(05)   COMP.
025700     05  WS-CD-TABLA OCCURS 500 TIMES INDEXED BY IX-CD.
025800         10  WS-CD-KEY                 PIC X(30).
025900         10  WS-CD-LAST-ALERT-TS       PIC 9(12).
026000******************************************************************
026100*                 AREA DE LINEAS DEL REPORTE                     *
026200******************************************************************
026300 01  WS-LINEA-ENCABEZADO.
026400*
026500     05  FILLER                      PIC X(80)   VALUE SPACES.
026600*
026700 01  WS-LINEA-DETALLE.
026800*
026900     05  WD-SYMBOL                   PIC X(12).
027000     05  FILLER                      PIC X(01)   VALUE SPACE.
027100     05  WD-SHORT-VENUE               PIC X(08).
027200     05  FILLER                      PIC X(01)   VALUE SPACE.
027300     05  WD-LONG-VENUE                PIC X(08).
027400     05  FILLER                      PIC X(01)   VALUE SPACE.
027500     05  WD-APR                      PIC -ZZZZ9.99.
027600     05  FILLER                      PIC X(01)   VALUE SPACE.
027700     05  WD-DIFF-BPS                 PIC -ZZZ9.9.
027800     05  FILLER                      PIC X(01)   VALUE SPACE.
027900     05  WD-PER-GAIN                 PIC ZZZZZZZZ9.99.
028000     05  FILLER                      PIC X(01)   VALUE SPACE.
028100     05  WD-BE-INTERVALS             PIC ZZZZZZZZ9.
028200     05  FILLER                      PIC X(01)   VALUE SPACE.
028300     05  WD-RANK                     PIC X(01).
028400     05  FILLER                      PIC X(07)   VALUE SPACES.
028500*
028600 01  WS-LINEA-TRAILER-CTR.
028700*
028800     05  WT-ETIQUETA                 PIC X(40).
028900     05  WT-VALOR                    PIC ZZZZZZZZ9.
029000     05  FILLER                      PIC X(31)   VALUE SPACES.
029100*
029200 01  WS-LINEA-TRAILER-MTO.
029300*
029400     05  WM-ETIQUETA                 PIC X(40).
029500     05  WM-VALOR                    PIC ZZZZZZZZZZZ9.99.
029600     05  FILLER                      PIC X(25)   VALUE SPACES.
029700******************************************************************
029800*                AREA DE PARAMETROS DE LLAMADA                   *
029900******************************************************************
030000 01  LK-AREA-APR-LOCAL.
030100*
030200     05  LK-APR-FR-SHORT             PIC S9(3)V9(8).
030300     05  LK-APR-FR-LONG              PIC S9(3)V9(8).
030400     05  LK-APR-INTERVALO            PIC 9(05).
030500     05  LK-APR-DIFERENCIAL          PIC S9(3)V9(8).
030600     05  LK-APR-RESULTADO            PIC S9(7)V9(2).
030700*
030800 01  LK-AREA-PROXFIN-LOCAL.
030900*
031000     05  LK-PRX-INTERVALO            PIC 9(05).
031100     05  LK-PRX-DESDE-FUND           PIC 9(05).
031200     05  LK-PRX-RESULTADO            PIC 9(05).
031300*
031400 01  LK-AREA-RANGO-LOCAL.
031500*
031600     05  LK-RAN-VOL-SHORT            PIC 9(13)V9(2).
031700     05  LK-RAN-VOL-LONG             PIC 9(13)V9(2).
031800     05  LK-RAN-BBO-ASK-SHORT        PIC 9(11)V9(2).
031900     05  LK-RAN-BBO-BID-SHORT        PIC 9(11)V9(2).
032000     05  LK-RAN-BBO-ASK-LONG         PIC 9(11)V9(2).
032100     05  LK-RAN-BBO-BID-LONG         PIC 9(11)V9(2).
032200     05  LK-RAN-PRICE-SHORT          PIC 9(9)V9(4).
032300     05  LK-RAN-PRICE-LONG           PIC 9(9)V9(4).
032400     05  LK-RAN-APR                  PIC S9(7)V9(2).
032500     05  LK-RAN-GAP-BPS              PIC 9(5)V9(1).
032600     05  LK-RAN-SCORE                PIC S9(3).
032700     05  LK-RAN-RANK                 PIC X(01).
032800******************************************************************
032900*                AREA DE CONSTANTES COMPARTIDAS                  *
033000******************************************************************
033100     COPY V90C106.
033200******************************************************************
033300*                                                                *
033400*                 L I N K A G E   S E C T I O N                  *
033500*                                                                *
033600******************************************************************
033700 LINKAGE SECTION.
033800*
033900 01  LK-PARM-FECHAHORA.
034000*
034100     05  LK-PARM-LONGITUD            PIC S9(4)      COMP.
034200     05  LK-PARM-TEXTO                PIC 9(12).
034300******************************************************************
034400*                                                                *
034500*           P R O C E D U R E      D I V I S I O N               *
034600*                                                                *
034700******************************************************************
034800 PROCEDURE DIVISION USING LK-PARM-FECHAHORA.
034900*
035000 MAINLINE.
035100*
035200     PERFORM 1000-INICIO
035300        THRU 1000-INICIO-EXIT
035400*
035500     PERFORM 5000-PROCESAR-POSICIONES
035600        THRU 5000-PROCESAR-POSICIONES-EXIT
035700        VARYING IX-POS FROM 1 BY 1
035800        UNTIL IX-POS GREATER THAN WS-TOTAL-POS
035900*
036000     PERFORM 6000-FIN
036100        THRU 6000-FIN-EXIT
036200*
036300     GOBACK
036400     .
036500******************************************************************
036600*                         1000-INICIO                            *
036700******************************************************************
036800 1000-INICIO.
036900*
037000     MOVE ZERO TO WS-TOTAL-OBS
037100                                         WS-TOTAL-POS
037200                                         WS-TOTAL-CD
037300                                         WS-TOTAL-ESCANEADAS
037400                                         WS-TOTAL-FUND5MIN
037500                                         WS-TOTAL-APRLOW
037600                                         WS-TOTAL-SUPRIMIDAS
037700                                         WS-SUMA-PER-GAIN
037800*
037900     IF  LK-PARM-TEXTO EQUAL ZERO
038000         MOVE 190000000000 TO WS-TS-TEXTO
038100     ELSE
038200         MOVE LK-PARM-TEXTO TO WS-TS-TEXTO
038300     END-IF
038400*
038500     PERFORM 1400-CONVERTIR-FECHA-ACTUAL
038600        THRU 1400-CONVERTIR-FECHA-ACTUAL-EXIT
038700*
038800     OPEN INPUT  MO-ARCHIVO-OBSERVA
038900     IF  WS-STATUS-OBSERVA NOT EQUAL '00'
039000         MOVE 'OBSERVA'    TO WS-AB-ARCHIVO
039100         MOVE 'OPEN'       TO WS-AB-OPERACION
039200         MOVE WS-STATUS-OBSERVA TO WS-AB-STATUS
039300         PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
039400     END-IF
039500     PERFORM 1100-CARGAR-OBSERVACIONES
039600        THRU 1100-CARGAR-OBSERVACIONES-EXIT
039700     CLOSE MO-ARCHIVO-OBSERVA
039800*
039900     OPEN INPUT  PS-ARCHIVO-POSICION
040000     IF  WS-STATUS-POSICION NOT EQUAL '00'
040100         MOVE 'POSICION'   TO WS-AB-ARCHIVO
040200         MOVE 'OPEN'       TO WS-AB-OPERACION
040300         MOVE WS-STATUS-POSICION TO WS-AB-STATUS
040400         PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
040500     END-IF
040600     PERFORM 1200-CARGAR-POSICIONES
040700        THRU 1200-CARGAR-POSICIONES-EXIT
040800     CLOSE PS-ARCHIVO-POSICION
040900*
041000     OPEN INPUT  CD-ARCHIVO-COOLDOWN
041100     IF  WS-STATUS-COOLDOWN NOT EQUAL '00'
041200         MOVE 'COOLDOWN'   TO WS-AB-ARCHIVO
041300         MOVE 'OPEN'       TO WS-AB-OPERACION
041400         MOVE WS-STATUS-COOLDOWN TO WS-AB-STATUS
041500         PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
041600     END-IF
041700     PERFORM 1300-CARGAR-COOLDOWN
041800        THRU 1300-CARGAR-COOLDOWN-EXIT
041900     CLOSE CD-ARCHIVO-COOLDOWN
042000*
042100     OPEN EXTEND AL-ARCHIVO-ALERTA
042200     IF  WS-STATUS-ALERTA NOT EQUAL '00'
042300         MOVE 'ALERTA'     TO WS-AB-ARCHIVO
042400         MOVE 'OPEN'       TO WS-AB-OPERACION
042500         MOVE WS-STATUS-ALERTA TO WS-AB-STATUS
042600         PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
042700     END-IF
042800     OPEN OUTPUT RP-ARCHIVO-REPORTE
042900     IF  WS-STATUS-REPORTE NOT EQUAL '00'
043000         MOVE 'REPORTE'    TO WS-AB-ARCHIVO
043100         MOVE 'OPEN'       TO WS-AB-OPERACION
043200         MOVE WS-STATUS-REPORTE TO WS-AB-STATUS
043300         PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
043400     END-IF
043500*
043600     PERFORM 1500-ESCRIBIR-ENCABEZADO
043700        THRU 1500-ESCRIBIR-ENCABEZADO-EXIT
043800*
043900     .
044000 1000-INICIO-EXIT.
044100     EXIT.
044200******************************************************************
044300*               1100-CARGAR-OBSERVACIONES                        *
044400******************************************************************
044500 1100-CARGAR-OBSERVACIONES.
044600*
044700     READ MO-ARCHIVO-OBSERVA
044800         AT END
044900             CONTINUE
045000         NOT AT END
045100             ADD 1                  TO WS-TOTAL-OBS
045200             SET IX-OBS             TO WS-TOTAL-OBS
045300             MOVE MO-SYMBOL TO WS-OBS-SYMBOL(IX-OBS)
045400             MOVE MO-SHORT-VENUE TO WS-OBS-SHORT-VENUE(IX-OBS)
045500             MOVE MO-LONG-VENUE TO WS-OBS-LONG-VENUE(IX-OBS)
045600             MOVE MO-FR-SHORT TO WS-OBS-FR-SHORT(IX-OBS)
045700             MOVE MO-PRICE-SHORT TO WS-OBS-PRICE-SHORT(IX-OBS)
045800             MOVE MO-VOL-SHORT TO WS-OBS-VOL-SHORT(IX-OBS)
045900             MOVE MO-BBO-ASK-SHORT TO WS-OBS-BBO-ASK-SHORT(IX-OBS)
046000             MOVE MO-BBO-BID-SHORT TO WS-OBS-BBO-BID-SHORT(IX-OBS)
046100             MOVE MO-FR-LONG TO WS-OBS-FR-LONG(IX-OBS)
046200             MOVE MO-PRICE-LONG TO WS-OBS-PRICE-LONG(IX-OBS)
046300             MOVE MO-VOL-LONG TO WS-OBS-VOL-LONG(IX-OBS)
046400             MOVE MO-BBO-ASK-LONG TO WS-OBS-BBO-ASK-LONG(IX-OBS)
046500             MOVE MO-BBO-BID-LONG TO WS-OBS-BBO-BID-LONG(IX-OBS)
046600             MOVE MO-INTERVAL-MIN TO WS-OBS-INTERVAL-MIN(IX-OBS)
046700             MOVE MO-MINS-SINCE-FUND
046800                        TO WS-OBS-MINS-SINCE-FUND(IX-OBS)
046900             PERFORM 1100-CARGAR-OBSERVACIONES
047000                THRU 1100-CARGAR-OBSERVACIONES-EXIT
047100     END-READ
047200*
047300     .
047400 1100-CARGAR-OBSERVACIONES-EXIT.
047500     EXIT.
047600******************************************************************
047700*                 1200-CARGAR-POSICIONES                         *
047800******************************************************************
047900 1200-CARGAR-POSICIONES.
048000*
048100     READ PS-ARCHIVO-POSICION
048200         AT END
048300             CONTINUE
048400         NOT AT END
048500             IF  PS-SYMBOL NOT EQUAL SPACES
048600                 AND PS-SHORT-VENUE NOT EQUAL SPACES
048700                 AND PS-LONG-VENUE  NOT EQUAL SPACES
048800                 ADD 1              TO WS-TOTAL-POS
048900                 SET IX-POS         TO WS-TOTAL-POS
049000                 MOVE PS-KEY TO WS-POS-KEY(IX-POS)
049100                 MOVE PS-SYMBOL TO WS-POS-SYMBOL(IX-POS)
049200                 MOVE PS-SHORT-VENUE
049300                        TO WS-POS-SHORT-VENUE(IX-POS)
049400                 MOVE PS-LONG-VENUE TO WS-POS-LONG-VENUE(IX-POS)
049500                 MOVE PS-ENTRY-PX-SHORT
049600                        TO WS-POS-ENTRY-PX-SHORT(IX-POS)
049700                 MOVE PS-ENTRY-PX-LONG
049800                        TO WS-POS-ENTRY-PX-LONG(IX-POS)
049900                 MOVE PS-NOTIONAL TO WS-POS-NOTIONAL(IX-POS)
050000                 MOVE PS-TAKER-SHORT
050100                        TO WS-POS-TAKER-SHORT(IX-POS)
050200                 MOVE PS-TAKER-LONG TO WS-POS-TAKER-LONG(IX-POS)
050300                 MOVE PS-ENTRY-SLIP TO WS-POS-ENTRY-SLIP(IX-POS)
050400                 MOVE PS-INTERVALS-RECEIVED
050500                        TO WS-POS-INTERVALS-RECV(IX-POS)
050600                 MOVE PS-KEEP-FLAG TO WS-POS-KEEP-FLAG(IX-POS)
050700             END-IF
050800             PERFORM 1200-CARGAR-POSICIONES
050900                THRU 1200-CARGAR-POSICIONES-EXIT
051000     END-READ
051100*
051200     .
051300 1200-CARGAR-POSICIONES-EXIT.
051400     EXIT.
051500******************************************************************
051600*                 1300-CARGAR-COOLDOWN                           *
051700******************************************************************
051800 1300-CARGAR-COOLDOWN.
051900*
052000     READ CD-ARCHIVO-COOLDOWN
052100         AT END
052200             CONTINUE
052300         NOT AT END
052400             ADD 1               TO WS-TOTAL-CD
052500             SET IX-CD           TO WS-TOTAL-CD
052600             MOVE CD-KEY         TO WS-CD-KEY(IX-CD)
052700             MOVE CD-LAST-ALERT-TS
052800                                 TO WS-CD-LAST-ALERT-TS(IX-CD)
052900             PERFORM 1300-CARGAR-COOLDOWN
053000                THRU 1300-CARGAR-COOLDOWN-EXIT
053100     END-READ
053200*
053300     .
053400 1300-CARGAR-COOLDOWN-EXIT.
053500     EXIT.
053600******************************************************************
053700*            1400-CONVERTIR-FECHA-ACTUAL                         *
053800*   DESCOMPONE EL PARAMETRO DE FECHA/HORA DE LA CORRIDA Y LO     *
053900*   CONVIERTE A MINUTOS ABSOLUTOS (VER 1450-CALCULAR-MINUTOS).   *
054000******************************************************************
054100 1400-CONVERTIR-FECHA-ACTUAL.
054200*
054300     MOVE WS-TS-TEXTO(1:4) TO WS-TS-AAAA
054400     MOVE WS-TS-TEXTO(5:2) TO WS-TS-MM
054500     MOVE WS-TS-TEXTO(7:2) TO WS-TS-DD
054600     MOVE WS-TS-TEXTO(9:2) TO WS-TS-HH
054700     MOVE WS-TS-TEXTO(11:2) TO WS-TS-MI
054800*
054900     PERFORM 1450-CALCULAR-MINUTOS
055000        THRU 1450-CALCULAR-MINUTOS-EXIT
055100*
055200     MOVE WS-TS-MINUTOS TO WS-MINUTOS-ACTUAL
055300*
055400     .
055500 1400-CONVERTIR-FECHA-ACTUAL-EXIT.
055600     EXIT.
055700******************************************************************
055800*               1450-CALCULAR-MINUTOS                            *
055900*   FORMULA DE DIA JULIANO SIMPLIFICADA, SOLO PARA OBTENER UN    *
056000*   CONTADOR DE MINUTOS MONOTONO CRECIENTE (NO ES FECHA REAL).   *
056100******************************************************************
056200 1450-CALCULAR-MINUTOS.
056300*
056400     IF  WS-TS-MM LESS THAN 3
056500         COMPUTE WS-TS-AAUX = WS-TS-AAAA - 1
056600         COMPUTE WS-TS-MAUX = WS-TS-MM + 12
056700     ELSE
056800         MOVE WS-TS-AAAA TO WS-TS-AAUX
056900         MOVE WS-TS-MM TO WS-TS-MAUX
057000     END-IF
057100*
057200     COMPUTE WS-TS-DIAS =
057300             365 * WS-TS-AAUX + (WS-TS-AAUX / 4)
057400             - (WS-TS-AAUX / 100) + (WS-TS-AAUX / 400)
057500             + ((306 * (WS-TS-MAUX + 1)) / 10)
057600             + WS-TS-DD - 428
057700*
057800     COMPUTE WS-TS-MINUTOS =
057900             (WS-TS-DIAS * 1440) + (WS-TS-HH * 60) + WS-TS-MI
058000*
058100     .
058200 1450-CALCULAR-MINUTOS-EXIT.
058300     EXIT.
058400******************************************************************
058500*              1500-ESCRIBIR-ENCABEZADO                          *
058600******************************************************************
058700 1500-ESCRIBIR-ENCABEZADO.
058800*
058900     STRING '=== FR ARBITRAGE SCREENING '  DELIMITED BY SIZE
059000            WS-TS-TEXTO(1:4)               DELIMITED BY SIZE
059100            '-'                            DELIMITED BY SIZE
059200            WS-TS-TEXTO(5:2)               DELIMITED BY SIZE
059300            '-'                            DELIMITED BY SIZE
059400            WS-TS-TEXTO(7:2)               DELIMITED BY SIZE
059500            ' '                            DELIMITED BY SIZE
059600            WS-TS-TEXTO(9:2)               DELIMITED BY SIZE
059700            ':'                            DELIMITED BY SIZE
059800            WS-TS-TEXTO(11:2)              DELIMITED BY SIZE
059900            ' ==='                         DELIMITED BY SIZE
060000            INTO RP-LINEA-REPORTE
060100*
060200     WRITE RP-LINEA-REPORTE AFTER ADVANCING C01
060300*
060400     .
060500 1500-ESCRIBIR-ENCABEZADO-EXIT.
060600     EXIT.
060700******************************************************************
060800*                5000-PROCESAR-POSICIONES                       *
060900******************************************************************
061000 5000-PROCESAR-POSICIONES.
061100*
061200     MOVE 'N' TO SW-OBS-ENCONTRADA
061300     ADD 1                           TO WS-TOTAL-ESCANEADAS
061400*
061500     PERFORM 5200-BUSCAR-OBSERVACION-TABLA
061600        THRU 5200-BUSCAR-OBSERVACION-TABLA-EXIT
061700*
061800     IF  SW-OBS-ENCONTRADA-SI
061900         PERFORM 5300-PROCESAR-REGISTRO
062000            THRU 5300-PROCESAR-REGISTRO-EXIT
062100     END-IF
062200*
062300     .
062400 5000-PROCESAR-POSICIONES-EXIT.
062500     EXIT.
062600******************************************************************
062700*              5200-BUSCAR-OBSERVACION-TABLA                    *
062800******************************************************************
062900 5200-BUSCAR-OBSERVACION-TABLA.
063000*
063100     PERFORM 5210-COMPARAR-OBSERVACION
063200        THRU 5210-COMPARAR-OBSERVACION-EXIT
063300        VARYING IX-OBS FROM 1 BY 1
063400        UNTIL IX-OBS GREATER THAN WS-TOTAL-OBS
063500           OR SW-OBS-ENCONTRADA-SI
063600*
063700     .
063800 5200-BUSCAR-OBSERVACION-TABLA-EXIT.
063900     EXIT.
064000******************************************************************
064100*              5210-COMPARAR-OBSERVACION                        *
064200******************************************************************
064300 5210-COMPARAR-OBSERVACION.
064400*
064500     IF  WS-POS-SYMBOL(IX-POS) EQUAL WS-OBS-SYMBOL(IX-OBS)
064600         AND WS-POS-SHORT-VENUE(IX-POS)
064700                        EQUAL WS-OBS-SHORT-VENUE(IX-OBS)
064800         AND WS-POS-LONG-VENUE(IX-POS)
064900                        EQUAL WS-OBS-LONG-VENUE(IX-OBS)
065000         MOVE 'S' TO SW-OBS-ENCONTRADA
065100     END-IF
065200*
065300     .
065400 5210-COMPARAR-OBSERVACION-EXIT.
065500     EXIT.
065600******************************************************************
065700*                  5300-PROCESAR-REGISTRO                       *
065800*   RECALCULA APR, PROXIMO FINANCIAMIENTO Y PUNTO DE EQUILIBRIO  *
065900*   DE LA POSICION, Y DISPARA LOS AVISOS CORRESPONDIENTES.       *
066000******************************************************************
066100 5300-PROCESAR-REGISTRO.
066200*
066300     MOVE WS-OBS-INTERVAL-MIN(IX-OBS) TO WS-INTERVALO-MIN
066400*
066500     MOVE WS-OBS-INTERVAL-MIN(IX-OBS) TO LK-PRX-INTERVALO
066600     MOVE WS-OBS-MINS-SINCE-FUND(IX-OBS) TO LK-PRX-DESDE-FUND
066700     CALL 'V90C05M' USING LK-AREA-PROXFIN-LOCAL
066800     MOVE LK-PRX-RESULTADO TO WS-MINS-PROXFIN
066900*
067000     MOVE WS-OBS-FR-SHORT(IX-OBS) TO LK-APR-FR-SHORT
067100     MOVE WS-OBS-FR-LONG(IX-OBS) TO LK-APR-FR-LONG
067200     MOVE WS-OBS-INTERVAL-MIN(IX-OBS) TO LK-APR-INTERVALO
067300     CALL 'V90C04M' USING LK-AREA-APR-LOCAL
067400     MOVE LK-APR-DIFERENCIAL TO WS-DIFERENCIAL
067500     MOVE LK-APR-RESULTADO TO WS-APR-VIGENTE
067600     COMPUTE WS-DIFF-BPS ROUNDED = WS-DIFERENCIAL * 10000
067700*
067800     COMPUTE WS-PER-GAIN ROUNDED =
067900             WS-DIFERENCIAL * WS-POS-NOTIONAL(IX-POS)
068000     ADD WS-PER-GAIN                  TO WS-SUMA-PER-GAIN
068100*
068200     COMPUTE WS-FEES-CALC ROUNDED =
068300             (WS-POS-TAKER-SHORT(IX-POS)
068400            + WS-POS-TAKER-LONG(IX-POS)
068500            + WS-POS-ENTRY-SLIP(IX-POS))
068600            * WS-POS-NOTIONAL(IX-POS)
068700*
068800     IF  WS-PER-GAIN GREATER THAN ZERO
068900         COMPUTE WS-BE-INTERVALS =
069000                 WS-FEES-CALC / WS-PER-GAIN
069100         COMPUTE WS-BE-REMAINDER =
069200                 WS-FEES-CALC - (WS-BE-INTERVALS * WS-PER-GAIN)
069300         IF  WS-BE-REMAINDER GREATER THAN ZERO
069400             ADD 1                     TO WS-BE-INTERVALS
069500         END-IF
069600     ELSE
069700         MOVE CT-SENTINELA-NUNCA TO WS-BE-INTERVALS
069800     END-IF
069900*
070000     COMPUTE WS-REMAINING-BE =
070100             WS-BE-INTERVALS - WS-POS-INTERVALS-RECV(IX-POS)
070200     IF  WS-REMAINING-BE LESS THAN ZERO
070300         MOVE ZERO TO WS-REMAINING-BE
070400     END-IF
070500*
070600     IF  WS-MINS-PROXFIN NOT GREATER THAN CT-VENTANA-FUND5MIN
070700         PERFORM 5310-ALERTA-FUND5MIN
070800            THRU 5310-ALERTA-FUND5MIN-EXIT
070900     END-IF
071000*
071100     IF  WS-APR-VIGENTE LESS THAN CT-UMBRAL-APR-BAJO
071200         PERFORM 5400-ACTUALIZAR-COOLDOWN
071300            THRU 5400-ACTUALIZAR-COOLDOWN-EXIT
071400     END-IF
071500*
071600     PERFORM 5320-LLAMAR-RANGO
071700        THRU 5320-LLAMAR-RANGO-EXIT
071800*
071900     PERFORM 5330-ESCRIBIR-DETALLE-REPORTE
072000        THRU 5330-ESCRIBIR-DETALLE-REPORTE-EXIT
072100*
072200     .
072300 5300-PROCESAR-REGISTRO-EXIT.
072400     EXIT.
072500******************************************************************
072600*                 5310-ALERTA-FUND5MIN                           *
072700******************************************************************
072800 5310-ALERTA-FUND5MIN.
072900*
073000     ADD 1                            TO WS-TOTAL-FUND5MIN
073100*
073200     INITIALIZE AL-REGISTRO-ALERTA
073300     MOVE 'FUND5MIN' TO AL-TYPE
073400     MOVE WS-POS-SYMBOL(IX-POS) TO AL-SYMBOL
073500     MOVE WS-POS-SHORT-VENUE(IX-POS) TO AL-SHORT-VENUE
073600     MOVE WS-POS-LONG-VENUE(IX-POS) TO AL-LONG-VENUE
073700     MOVE WS-APR-VIGENTE TO AL-APR
073800     MOVE WS-DIFF-BPS TO AL-DIFF-BPS
073900     MOVE WS-INTERVALO-MIN TO AL-INTERVAL-MIN
074000     MOVE WS-PER-GAIN TO AL-PER-GAIN
074100     MOVE WS-REMAINING-BE TO AL-BE-INTERVALS
074200     MOVE SPACE TO AL-RANK
074300     MOVE ZERO TO AL-SCORE AL-GAP-BPS
074400     MOVE WS-MINS-PROXFIN TO AL-MINS-TO-FUND
074500*
074600     WRITE AL-REGISTRO-ALERTA
074700*
074800     .
074900 5310-ALERTA-FUND5MIN-EXIT.
075000     EXIT.
075100******************************************************************
075200*                   5320-LLAMAR-RANGO                           *
075300******************************************************************
075400 5320-LLAMAR-RANGO.
075500*
075600     MOVE WS-OBS-VOL-SHORT(IX-OBS) TO LK-RAN-VOL-SHORT
075700     MOVE WS-OBS-VOL-LONG(IX-OBS) TO LK-RAN-VOL-LONG
075800     MOVE WS-OBS-BBO-ASK-SHORT(IX-OBS) TO LK-RAN-BBO-ASK-SHORT
075900     MOVE WS-OBS-BBO-BID-SHORT(IX-OBS) TO LK-RAN-BBO-BID-SHORT
076000     MOVE WS-OBS-BBO-ASK-LONG(IX-OBS) TO LK-RAN-BBO-ASK-LONG
076100     MOVE WS-OBS-BBO-BID-LONG(IX-OBS) TO LK-RAN-BBO-BID-LONG
076200     MOVE WS-OBS-PRICE-SHORT(IX-OBS) TO LK-RAN-PRICE-SHORT
076300     MOVE WS-OBS-PRICE-LONG(IX-OBS) TO LK-RAN-PRICE-LONG
076400     MOVE WS-APR-VIGENTE TO LK-RAN-APR
076500*
076600     CALL 'V90C02Y' USING LK-AREA-RANGO-LOCAL
076700*
076800     .
076900 5320-LLAMAR-RANGO-EXIT.
077000     EXIT.
077100******************************************************************
077200*           5330-ESCRIBIR-DETALLE-REPORTE                       *
077300******************************************************************
077400 5330-ESCRIBIR-DETALLE-REPORTE.
077500*
077600     MOVE WS-POS-SYMBOL(IX-POS) TO WD-SYMBOL
077700     MOVE WS-POS-SHORT-VENUE(IX-POS) TO WD-SHORT-VENUE
077800     MOVE WS-POS-LONG-VENUE(IX-POS) TO WD-LONG-VENUE
077900     MOVE WS-APR-VIGENTE TO WD-APR
078000     MOVE WS-DIFF-BPS TO WD-DIFF-BPS
078100     MOVE WS-PER-GAIN TO WD-PER-GAIN
078200     MOVE WS-REMAINING-BE TO WD-BE-INTERVALS
078300     MOVE LK-RAN-RANK TO WD-RANK
078400*
078500     WRITE RP-LINEA-REPORTE FROM WS-LINEA-DETALLE
078600         AFTER ADVANCING 1 LINE
078700*
078800     .
078900 5330-ESCRIBIR-DETALLE-REPORTE-EXIT.
079000     EXIT.
079100******************************************************************
079200*                5400-ACTUALIZAR-COOLDOWN                       *
079300*   EMITE EL AVISO APRLOW SI NO HAY ENFRIAMIENTO VIGENTE (30     *
079400*   MINUTOS) Y ACTUALIZA/INSERTA LA MARCA DE TIEMPO.             *
079500******************************************************************
079600 5400-ACTUALIZAR-COOLDOWN.
079700*
079800     MOVE 'N' TO SW-CD-ENCONTRADA
079900     MOVE 'N' TO SW-EMITIR-APRLOW
080000*
080100     PERFORM 5410-COMPARAR-COOLDOWN
080200        THRU 5410-COMPARAR-COOLDOWN-EXIT
080300        VARYING IX-CD FROM 1 BY 1
080400        UNTIL IX-CD GREATER THAN WS-TOTAL-CD
080500           OR SW-CD-ENCONTRADA-SI
080600*
080700     IF  SW-CD-ENCONTRADA-SI
080800         MOVE WS-CD-LAST-ALERT-TS(IX-CD) TO WS-TS-TEXTO
080900         PERFORM 1400-CONVERTIR-FECHA-ACTUAL
081000            THRU 1400-CONVERTIR-FECHA-ACTUAL-EXIT
081100         MOVE WS-MINUTOS-ACTUAL TO WS-MINUTOS-PREVIO
081200         PERFORM 1400-RESTAURAR-FECHA-CORRIDA
081300            THRU 1400-RESTAURAR-FECHA-CORRIDA-EXIT
081400         COMPUTE WS-MINUTOS-TRANSCURRIDOS =
081500                 WS-MINUTOS-ACTUAL - WS-MINUTOS-PREVIO
081600         IF  WS-MINUTOS-TRANSCURRIDOS NOT LESS THAN
081700                 CT-COOLDOWN-MINUTOS
081800             MOVE 'S' TO SW-EMITIR-APRLOW
081900         ELSE
082000             ADD 1                        TO WS-TOTAL-SUPRIMIDAS
082100         END-IF
082200     ELSE
082300         MOVE 'S' TO SW-EMITIR-APRLOW
082400         ADD 1                            TO WS-TOTAL-CD
082500         MOVE WS-TOTAL-CD TO IX-CD
082600         MOVE WS-POS-KEY(IX-POS) TO WS-CD-KEY(IX-CD)
082700     END-IF
082800*
082900     IF  SW-EMITIR-APRLOW-SI
083000         MOVE WS-TS-TEXTO TO WS-CD-LAST-ALERT-TS(IX-CD)
083100         PERFORM 5420-ALERTA-APRLOW
083200            THRU 5420-ALERTA-APRLOW-EXIT
083300     END-IF
083400*
083500     .
083600 5400-ACTUALIZAR-COOLDOWN-EXIT.
083700     EXIT.
083800******************************************************************
083900*               5410-COMPARAR-COOLDOWN                          *
084000******************************************************************
084100 5410-COMPARAR-COOLDOWN.
084200*
084300     IF  WS-POS-KEY(IX-POS) EQUAL WS-CD-KEY(IX-CD)
084400         MOVE 'S' TO SW-CD-ENCONTRADA
084500     END-IF
084600*
084700     .
084800 5410-COMPARAR-COOLDOWN-EXIT.
084900     EXIT.
085000******************************************************************
085100*             1400-RESTAURAR-FECHA-CORRIDA                      *
085200*   DEVUELVE WS-TS-TEXTO A LA FECHA/HORA DE LA CORRIDA LUEGO DE  *
085300*   USAR LA RUTINA DE CONVERSION PARA LA MARCA DE ENFRIAMIENTO.  *
085400******************************************************************
085500 1400-RESTAURAR-FECHA-CORRIDA.
085600*
085700     IF  LK-PARM-TEXTO EQUAL ZERO
085800         MOVE 190000000000 TO WS-TS-TEXTO
085900     ELSE
086000         MOVE LK-PARM-TEXTO TO WS-TS-TEXTO
086100     END-IF
086200*
086300     PERFORM 1400-CONVERTIR-FECHA-ACTUAL
086400        THRU 1400-CONVERTIR-FECHA-ACTUAL-EXIT
086500*
086600     .
086700 1400-RESTAURAR-FECHA-CORRIDA-EXIT.
086800     EXIT.
086900******************************************************************
087000*                 5420-ALERTA-APRLOW                             *
087100******************************************************************
087200 5420-ALERTA-APRLOW.
087300*
087400     ADD 1                            TO WS-TOTAL-APRLOW
087500*
087600     INITIALIZE AL-REGISTRO-ALERTA
087700     MOVE 'APRLOW' TO AL-TYPE
087800     MOVE WS-POS-SYMBOL(IX-POS) TO AL-SYMBOL
087900     MOVE WS-POS-SHORT-VENUE(IX-POS) TO AL-SHORT-VENUE
088000     MOVE WS-POS-LONG-VENUE(IX-POS) TO AL-LONG-VENUE
088100     MOVE WS-APR-VIGENTE TO AL-APR
088200     MOVE WS-DIFF-BPS TO AL-DIFF-BPS
088300     MOVE WS-INTERVALO-MIN TO AL-INTERVAL-MIN
088400     MOVE WS-PER-GAIN TO AL-PER-GAIN
088500     MOVE WS-REMAINING-BE TO AL-BE-INTERVALS
088600     MOVE SPACE TO AL-RANK
088700     MOVE ZERO TO AL-SCORE AL-GAP-BPS
088800     MOVE WS-MINS-PROXFIN TO AL-MINS-TO-FUND
088900*
089000     WRITE AL-REGISTRO-ALERTA
089100*
089200     .
089300 5420-ALERTA-APRLOW-EXIT.
089400     EXIT.
089500******************************************************************
089600*                           6000-FIN                            *
089700******************************************************************
089800 6000-FIN.
089900*
090000     PERFORM 6100-ESCRIBIR-TOTALES
090100        THRU 6100-ESCRIBIR-TOTALES-EXIT
090200*
090300     CLOSE AL-ARCHIVO-ALERTA
090400     CLOSE RP-ARCHIVO-REPORTE
090500*
090600     OPEN OUTPUT PS-ARCHIVO-POSICION
090700     IF  WS-STATUS-POSICION NOT EQUAL '00'
090800         MOVE 'POSICION'   TO WS-AB-ARCHIVO
090900         MOVE 'OPEN'       TO WS-AB-OPERACION
091000         MOVE WS-STATUS-POSICION TO WS-AB-STATUS
091100         PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
091200     END-IF
091300     PERFORM 6200-REESCRIBIR-POSICIONES
091400        THRU 6200-REESCRIBIR-POSICIONES-EXIT
091500        VARYING IX-POS FROM 1 BY 1
091600        UNTIL IX-POS GREATER THAN WS-TOTAL-POS
091700     CLOSE PS-ARCHIVO-POSICION
091800*
091900     OPEN OUTPUT CD-ARCHIVO-COOLDOWN
092000     IF  WS-STATUS-COOLDOWN NOT EQUAL '00'
092100         MOVE 'COOLDOWN'   TO WS-AB-ARCHIVO
092200         MOVE 'OPEN'       TO WS-AB-OPERACION
092300         MOVE WS-STATUS-COOLDOWN TO WS-AB-STATUS
092400         PERFORM 9999-ABEND THRU 9999-ABEND-EXIT
092500     END-IF
092600     PERFORM 6300-REESCRIBIR-COOLDOWN
092700        THRU 6300-REESCRIBIR-COOLDOWN-EXIT
092800        VARYING IX-CD FROM 1 BY 1
092900        UNTIL IX-CD GREATER THAN WS-TOTAL-CD
093000     CLOSE CD-ARCHIVO-COOLDOWN
093100*
093200     .
093300 6000-FIN-EXIT.
093400     EXIT.
093500******************************************************************
093600*                6100-ESCRIBIR-TOTALES                          *
093700******************************************************************
093800 6100-ESCRIBIR-TOTALES.
093900*
094000     MOVE 'POSICIONES ESCANEADAS . . . . . . . :' TO WT-ETIQUETA
094100     MOVE WS-TOTAL-ESCANEADAS TO WT-VALOR
094200     WRITE RP-LINEA-REPORTE FROM WS-LINEA-TRAILER-CTR
094300         AFTER ADVANCING 2 LINES
094400*
094500     MOVE 'AVISOS FUND5MIN EMITIDOS . . . . . . :' TO WT-ETIQUETA
094600     MOVE WS-TOTAL-FUND5MIN TO WT-VALOR
094700     WRITE RP-LINEA-REPORTE FROM WS-LINEA-TRAILER-CTR
094800         AFTER ADVANCING 1 LINE
094900*
095000     MOVE 'AVISOS APRLOW EMITIDOS . . . . . . . :' TO WT-ETIQUETA
095100     MOVE WS-TOTAL-APRLOW TO WT-VALOR
095200     WRITE RP-LINEA-REPORTE FROM WS-LINEA-TRAILER-CTR
095300         AFTER ADVANCING 1 LINE
095400*
095500     MOVE 'AVISOS SUPRIMIDOS POR ENFRIAMIENTO . :' TO WT-ETIQUETA
095600     MOVE WS-TOTAL-SUPRIMIDAS TO WT-VALOR
095700     WRITE RP-LINEA-REPORTE FROM WS-LINEA-TRAILER-CTR
095800         AFTER ADVANCING 1 LINE
095900*
096000     MOVE 'SUMA DE RECIBOS POR INTERVALO (USD) :' TO WM-ETIQUETA
096100     MOVE WS-SUMA-PER-GAIN TO WM-VALOR
096200     WRITE RP-LINEA-REPORTE FROM WS-LINEA-TRAILER-MTO
096300         AFTER ADVANCING 1 LINE
096400*
096500     .
096600 6100-ESCRIBIR-TOTALES-EXIT.
096700     EXIT.
096800******************************************************************
096900*              6200-REESCRIBIR-POSICIONES                       *
097000******************************************************************
097100 6200-REESCRIBIR-POSICIONES.
097200*
097300     MOVE WS-POS-KEY(IX-POS) TO PS-KEY
097400     MOVE WS-POS-SYMBOL(IX-POS) TO PS-SYMBOL
097500     MOVE WS-POS-SHORT-VENUE(IX-POS) TO PS-SHORT-VENUE
097600     MOVE WS-POS-LONG-VENUE(IX-POS) TO PS-LONG-VENUE
097700     MOVE WS-POS-ENTRY-PX-SHORT(IX-POS) TO PS-ENTRY-PX-SHORT
097800     MOVE WS-POS-ENTRY-PX-LONG(IX-POS) TO PS-ENTRY-PX-LONG
097900     MOVE WS-POS-NOTIONAL(IX-POS) TO PS-NOTIONAL
098000     MOVE WS-POS-TAKER-SHORT(IX-POS) TO PS-TAKER-SHORT
098100     MOVE WS-POS-TAKER-LONG(IX-POS) TO PS-TAKER-LONG
098200     MOVE WS-POS-ENTRY-SLIP(IX-POS) TO PS-ENTRY-SLIP
098300     MOVE WS-POS-INTERVALS-RECV(IX-POS) TO PS-INTERVALS-RECEIVED
098400     MOVE WS-POS-KEEP-FLAG(IX-POS) TO PS-KEEP-FLAG
098500*
098600     WRITE PS-REGISTRO-POSICION
098700*
098800     .
098900 6200-REESCRIBIR-POSICIONES-EXIT.
099000     EXIT.
099100******************************************************************
099200*               6300-REESCRIBIR-COOLDOWN                        *
099300******************************************************************
099400 6300-REESCRIBIR-COOLDOWN.
099500*
099600     MOVE WS-CD-KEY(IX-CD) TO CD-KEY
099700     MOVE WS-CD-LAST-ALERT-TS(IX-CD) TO CD-LAST-ALERT-TS
099800*
099900     WRITE CD-REGISTRO-COOLDOWN
100000*
100100     .
100200 6300-REESCRIBIR-COOLDOWN-EXIT.
100300     EXIT.
100400******************************************************************
100500*                          9999-ABEND                            *
100600******************************************************************
100700 9999-ABEND.
100800*
100900     DISPLAY 'ATF-9999A ABEND EN ' WS-AB-PROGRAMA
101000     DISPLAY 'ATF-9999A ARCHIVO..: ' WS-AB-ARCHIVO
101100     DISPLAY 'ATF-9999A OPERACION: ' WS-AB-OPERACION
101200     DISPLAY 'ATF-9999A STATUS...: ' WS-AB-STATUS
101300*
101400     MOVE 16                         TO RETURN-CODE
101500     STOP RUN
101600*
101700     .
101800 9999-ABEND-EXIT.
101900     EXIT.
