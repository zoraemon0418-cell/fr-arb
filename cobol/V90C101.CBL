000100******************************************************************
000200*                                                                *
000300*  COPY       : V90C101                                          *
000400*                                                                *
000500*  FECHA CREACION: 09/05/1989                                    *
000600*                                                                *
000700*  AUTOR: R. QUIJADA                                             *
000800*                                                                *
000900*  APLICACION: ARBITRAJE DE TASAS DE FINANCIAMIENTO. (V9)        *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL ARCHIVO MTF-OBSERVA - UNA OBSERVACION *
001200*               DE MERCADO POR PAR CANDIDATO (SYMBOL + VENUE     *
001300*               CORTO + VENUE LARGO) EN CADA CORRIDA DEL SCAN.   *
001400*               INCLUYE TASAS DE FINANCIAMIENTO, PRECIOS,        *
001500*               VOLUMEN 24H Y PROFUNDIDAD BBO DE AMBAS PATAS.    *
001600*               SE INCLUYE CON COPY EN LA FD DE MTF-OBSERVA DE   *
001700*               V90C01J Y V90C03J.                               *
001800*                                                                *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S             *
002100******************************************************************
002200*  AUTOR      FECHA        TICKET     DESCRIPCION                *
002300*  --------   ----------   --------   ----------------------     *
002400*  RQUIJADA   09/05/1989   ATF-0001   VERSION INICIAL, COTIZA-   *
002500*                                     CION DE CASAS DE CAMBIO.   *
002600*  HPENA      17/11/1993   ATF-0009   SE AMPLIA MO-INTERVAL-MIN  *
002700*                                     A 5 DIGITOS.               *
002800*  MSILVA     30/11/1999   ATF-Y2K    REVISION DE CAMPOS DE      *
002900*                                     FECHA. SIN IMPACTO.        *
003000*  CPAEZ      14/02/2019   ATF-0033   RECONVERSION PARA TASAS DE *
003100*                                     FINANCIAMIENTO PERPETUOS   *
003200*                                     CRIPTO (BYBIT/BITGET/MEXC) *
003300*  ADIAZ      02/07/2021   ATF-0044   SE AGREGA MO-IND-ESTADO-   *
003400*                                     CDE Y CLAVE ALTERNA PARA   *
003500*                                     BUSQUEDA POR TABLA.        *
003600******************************************************************
003700 01  MO-REGISTRO-OBSERVACION.
003800*
003900     05  MO-SYMBOL                   PIC X(12).
004000     05  MO-SHORT-VENUE               PIC X(08).
004100     05  MO-LONG-VENUE                PIC X(08).
004200     05  MO-IND-ESTADO-CDE            PIC X(01).
004300         88  MO-IND-ACTIVO                VALUE 'A'.
004400         88  MO-IND-INACTIVO              VALUE 'I'.
004500*    -- PATA CORTA (RECIBE FINANCIAMIENTO) --
004600     05  MO-DATOS-CORTO.
004700         10  MO-FR-SHORT               PIC S9(3)V9(8).
004800         10  MO-PRICE-SHORT            PIC 9(9)V9(4).
004900         10  MO-VOL-SHORT              PIC 9(13)V9(2).
005000         10  MO-BBO-ASK-SHORT          PIC 9(11)V9(2).
005100         10  MO-BBO-BID-SHORT          PIC 9(11)V9(2).
005200*    -- PATA LARGA --
005300     05  MO-DATOS-LARGO.
005400         10  MO-FR-LONG                PIC S9(3)V9(8).
005500         10  MO-PRICE-LONG             PIC 9(9)V9(4).
005600         10  MO-VOL-LONG               PIC 9(13)V9(2).
005700         10  MO-BBO-ASK-LONG           PIC 9(11)V9(2).
005800         10  MO-BBO-BID-LONG           PIC 9(11)V9(2).
005900*
006000     05  MO-INTERVAL-MIN              PIC 9(05).
006100     05  MO-MINS-SINCE-FUND           PIC 9(05).
006200     05  FILLER                       PIC X(81).
006300******************************************************************
006400*   VISTA ALTERNA - CLAVE DE BUSQUEDA EN TABLA EN MEMORIA        *
006500******************************************************************
006600 01  MO-REGISTRO-ALTERNO REDEFINES MO-REGISTRO-OBSERVACION.
006700     05  MO-CLAVE-ALTERNA.
006800         10  MO-CLAVE-SYMBOL           PIC X(12).
006900         10  MO-CLAVE-CORTO            PIC X(08).
007000         10  MO-CLAVE-LARGO            PIC X(08).
007100     05  FILLER                        PIC X(222).
