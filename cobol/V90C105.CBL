000100******************************************************************
000200*                                                                *
000300*  COPY       : V90C105                                          *
000400*                                                                *
000500*  FECHA CREACION: 09/05/1989                                    *
000600*                                                                *
000700*  AUTOR: R. QUIJADA                                             *
000800*                                                                *
000900*  APLICACION: ARBITRAJE DE TASAS DE FINANCIAMIENTO. (V9)        *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL ARCHIVO MTF-ALERTAS - UN REGISTRO     *
001200*               POR CADA AVISO EMITIDO (ENTRY, RANK, FUND5MIN,   *
001300*               APRLOW). ESCRITO POR V90C01J Y V90C03J.          *
001400*                                                                *
001500******************************************************************
001600*        L O G    D E   M O D I F I C A C I O N E S             *
001700******************************************************************
001800*  AUTOR      FECHA        TICKET     DESCRIPCION                *
001900*  --------   ----------   --------   ----------------------     *
002000*  RQUIJADA   09/05/1989   ATF-0001   VERSION INICIAL.            *
002100*  HPENA      17/11/1993   ATF-0009   SE AGREGA AL-MINS-TO-FUND. *
002200*  MSILVA     30/11/1999   ATF-Y2K    REVISION DE CAMPOS DE      *
002300*                                     FECHA. SIN IMPACTO.        *
002400*  CPAEZ      14/02/2019   ATF-0033   RECONVERSION PARA AVISOS   *
002500*                                     DE ARBITRAJE DE TASA DE    *
002600*                                     FINANCIAMIENTO CRIPTO.     *
002700*  ADIAZ      02/07/2021   ATF-0044   SE AGREGAN AL-RANK, AL-    *
002800*                                     SCORE Y AL-GAP-BPS PARA    *
002900*                                     EL AVISO RANK.             *
003000******************************************************************
003100 01  AL-REGISTRO-ALERTA.
003200*
003300     05  AL-TYPE                     PIC X(10).
003400         88  AL-TIPO-ENTRY                VALUE 'ENTRY'.
003500         88  AL-TIPO-RANK                 VALUE 'RANK'.
003600         88  AL-TIPO-FUND5MIN             VALUE 'FUND5MIN'.
003700         88  AL-TIPO-APRLOW               VALUE 'APRLOW'.
003800         88  AL-TIPO-SCREEN               VALUE 'SCREEN'.
003900     05  AL-SYMBOL                    PIC X(12).
004000     05  AL-SHORT-VENUE               PIC X(08).
004100     05  AL-LONG-VENUE                PIC X(08).
004200     05  AL-METRICAS.
004300         10  AL-APR                    PIC S9(7)V9(2).
004400         10  AL-DIFF-BPS                PIC S9(5)V9(1).
004500         10  AL-INTERVAL-MIN            PIC 9(05).
004600         10  AL-PER-GAIN                PIC 9(11)V9(2).
004700         10  AL-BE-INTERVALS            PIC 9(09).
004800     05  AL-DATOS-RANGO.
004900         10  AL-RANK                    PIC X(01).
005000         10  AL-SCORE                   PIC S9(3).
005100         10  AL-GAP-BPS                 PIC 9(5)V9(1).
005200     05  AL-MINS-TO-FUND              PIC 9(05).
005300     05  FILLER                       PIC X(25).
005400******************************************************************
005500*   VISTA ALTERNA - CLAVE DESCOMPUESTA                           *
005600******************************************************************
005700 01  AL-REGISTRO-ALTERNO REDEFINES AL-REGISTRO-ALERTA.
005800     05  FILLER                       PIC X(10).
005900     05  AL-CLAVE-DESCOMPUESTA.
006000         10  AL-CLAVE-SYMBOL           PIC X(12).
006100         10  AL-CLAVE-CORTO            PIC X(08).
006200         10  AL-CLAVE-LARGO            PIC X(08).
006300     05  FILLER                       PIC X(82).
